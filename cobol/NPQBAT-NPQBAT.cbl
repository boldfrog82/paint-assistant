000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NPQBAT.
000120 AUTHOR. R T BRENNAN.
000130 INSTALLATION. NATIONAL PAINTS DATA PROCESSING - DUBAI.
000140 DATE-WRITTEN. 06/05/1990.
000150 DATE-COMPILED.
000160 SECURITY. NATIONAL PAINTS INTERNAL USE ONLY.
000170******************************************************************
000180* NPQBAT - COUNTER SALES QUOTATION BATCH
000190*
000200* READS THE PRICE CATALOG EXTRACT INTO A WORKING-STORAGE TABLE,
000210* THEN READS QUOTATION REQUEST LINES (GROUPED BY QUOTE NUMBER,
000220* SORTED ON THE EXTRACT) AND FOR EACH LINE LOOKS UP THE PRODUCT,
000230* PRICES THE LINE, APPLIES THE LINE DISCOUNT, AND WRITES EITHER
000240* AN ACCEPTED QUOTATION LINE OR A REJECT WITH A REASON CODE.  ON
000250* EACH QUOTE-NUMBER BREAK IT COMPUTES 5% VAT AND THE QUOTE GRAND
000260* TOTAL AND PRINTS THE QUOTATION SUMMARY REPORT SECTION FOR THAT
000270* QUOTE.  RUN NPQVAL FIRST - THIS PROGRAM DOES NOT ITSELF CHECK
000280* THE CATALOG FOR DUPLICATE PRODUCT CODES.
000290*
000300* INPUT IS TWO SEPARATE EXTRACTS OFF THE OVERNIGHT SUITE - THE
000310* PRICE CATALOG (SORTED BY THE UPSTREAM JOB, ONE ROW PER PRODUCT
000320* CODE/SIZE COMBINATION) AND THE COUNTER-STAFF QUOTATION REQUEST
000330* FILE KEYED DURING THE DAY ON THE BRANCH ORDER-ENTRY SCREEN AND
000340* EXTRACTED THAT EVENING, ALREADY GROUPED AND SORTED BY QUOTE
000350* NUMBER.  OUTPUT IS TWO FILES (ACCEPTED LINES, REJECTED LINES)
000360* PLUS THE PRINTED QUOTATION SUMMARY REPORT - THERE IS NO UPDATE
000370* OF THE CATALOG OR ANY OTHER MASTER FROM THIS PROGRAM, IT IS PURE
000380A* READ-CATALOG/READ-REQUESTS/PRICE/PRINT.
000390******************************************************************
000400* CHANGE LOG
000410*   1990-06-05  RTB  1330  ORIGINAL PROGRAM.
000420*   1991-09-05  RTB  1401  CATALOG SPLIT INTO CATEGORY AND
000430*                          SUBCATEGORY - NO PRICING LOGIC CHANGE.
000440*   1993-03-22  HKM  1560  RAISED CATALOG TABLE FROM 800 TO 3000
000450*                          ENTRIES FOR THE GLOSS RANGE VARIANT
000460*                          EXPANSION.
000470*   1994-02-20  HKM  1618  COMBINED VARIANT/SIZE LABEL BUILT AT
000480*                          LOAD TIME (SEE L2-BUILD-EFFECTIVE-
000490*                          SIZE) SO COLOUR-KEYED LINES QUOTE
000500*                          CORRECTLY.
000510*   1995-05-30  HKM  1735  LINE DISCOUNT PERCENT WIDENED TO ALLOW
000520*                          ONE DECIMAL PLACE (WAS WHOLE PERCENT
000530*                          ONLY) - THE FLEET-SALES DISCOUNT SCALE
000540*                          BROUGHT IN THAT QUARTER USES HALF
000550*                          PERCENT STEPS.
000560*   1996-08-22  HKM  1802  REJECT FILE NOW CARRIES A REASON
000570*                          MESSAGE, NOT JUST THE 2-BYTE CODE -
000580*                          COUNTER STAFF WERE PHONING DP TO ASK
000590*                          WHAT "NS" MEANT.
000600*   1998-11-05  HKM  1949  Y2K REVIEW - RUN DATE NOW READ WITH
000610*                          ACCEPT ... FROM DATE YYYYMMDD SO THE
000620*                          PRINTED YEAR DOES NOT ROLL OVER TO
000630*                          19XX IN 2000. NO OTHER DATE ARITHMETIC
000640*                          IN THIS PROGRAM.
000650*   1999-06-18  HKM  1976  RUN-LEVEL GRAND TOTAL ADDED TO THE
000660*                          REPORT FOOTER (L8-RUN-FOOTER) - FINANCE
000670*                          WANTED ONE FIGURE FOR THE WHOLE BATCH,
000680*                          NOT JUST A TOTAL PER QUOTE.
000690*   2001-03-09  DKS  2114  "UNKNOWN CODE" REJECTS NOW CARRY A
000700*                          SUGGESTED PRODUCT (NAME SEARCH ADDED
000710*                          BELOW) - AUDIT HAD BEEN CHASING
000720*                          MISKEYED CODES BY HAND.
000730*   2003-05-14  DKS  2201  QUOTE FOOTER SPLIT INTO SUBTOTAL,
000740*                          TOTAL DISCOUNT, TAXABLE AMOUNT, VAT
000750*                          AND GRAND TOTAL LINES - FINANCE WANTED
000760*                          THE DISCOUNT VISIBLE ON THE PRINTED
000770*                          QUOTE, NOT JUST THE NET.
000780*   2005-11-30  DKS  2288  RANKED NAME SEARCH (L7-BUILD-RESULTS)
000790*                          NOW DEDUPLICATES ON PRODUCT CODE
000800*                          BEFORE RANKING - A GLOSS RANGE PRODUCT
000810*                          CARRYING FOUR OR FIVE PACK SIZES ON
000820*                          THE CATALOG WAS FILLING HALF THE
000830*                          SUGGESTION LIST WITH ITSELF.
000840*   2009-04-02  PMR  2355  SIZE NORMALIZE NOW FOLDS EN DASH AND
000850*                          EM DASH TO A PLAIN HYPHEN BEFORE THE
000860*                          COMPARE - THE RETYPESET PRICE BOOK
000870*                          COPY FOR THE MARINE RANGE CAME BACK
000880*                          FROM THE PRINTER WITH EN DASHES IN THE
000890*                          SIZE COLUMN AND EVERY LINE FOR THAT
000900*                          RANGE WAS COMING BACK "NS".
000910* GENERAL NOTES FOR WHOEVER PICKS THIS UP NEXT -
000920*
000930*   - QUOTE NUMBER, NOT PRODUCT CODE, IS THE CONTROL FIELD.  A
000940*     QUOTE CAN CARRY ANY NUMBER OF LINES FOR ANY MIX OF PRODUCTS;
000950*     THE BREAK LOGIC IN L1-MAINLINE DOES NOT CARE HOW MANY LINES
000960*     A QUOTE HAS, ONLY THAT THE QUOTE-ID CHANGES.
000970*   - VAT IS HARD-CODED AT 5% (SEE L7-QUOTE-BREAK) - THE UAE
000980*     STANDARD RATE WHEN VAT WAS INTRODUCED, AND UNCHANGED SINCE.
000990*     IF THE RATE EVER CHANGES, THAT ONE COMPUTE STATEMENT IS THE
001000*     ONLY PLACE IT NEEDS TO BE TOUCHED.
001010*   - THE PROGRAM TRUSTS NPQVAL HAS ALREADY RUN AND CLEANED THE
001020*     CATALOG EXTRACT OF DUPLICATE PRODUCT CODES.  IF NPQVAL IS
001030*     SKIPPED AND THE EXTRACT CARRIES A DUPLICATE CODE,
001040*     L5-FIND-CATALOG-ROW SIMPLY MATCHES WHICHEVER ROW IT REACHES
001050*     FIRST IN THE TABLE, SILENTLY.
001060*   - QUANTITY IS NOT RESTRICTED TO WHOLE UNITS - A COUNTER LINE
001070*     CAN QUOTE A FRACTIONAL QUANTITY (E.G. A PART DRUM SOLD BY
001080*     WEIGHT) SO NP-REQ-QUANTITY AND EVERY FIELD DERIVED FROM IT
001090*     CARRY DECIMAL PLACES THROUGHOUT.
001100*   - THE CATALOG TABLE IS LOADED ONCE AT STARTUP AND NEVER
001110*     RE-READ - A CATALOG CHANGE MADE AFTER THIS JOB STARTS DOES
001120*     NOT TAKE EFFECT UNTIL THE NEXT RUN, THE SAME AS EVERY OTHER
001130*     BATCH PROGRAM ON THIS SYSTEM THAT LOADS A TABLE AT L1-INIT.
001140*   - THE REJECT FILE IS THE ONLY RECORD OF A REJECT - THERE IS NO
001150*     RETRY OR HOLD FILE.  A COUNTER CLERK WHO WANTS A
001160*     REJECTED LINE HONOURED HAS TO RE-KEY IT ON A FRESH REQUEST.
001170******************************************************************
001180* NO SPECIAL COLLATING SEQUENCE AND NO DECIMAL-POINT CLAUSE BELOW
001190* - THIS EXTRACT AND EVERY REPORT OFF IT ARE US/UK STYLE, PERIOD
001200* FOR THE DECIMAL POINT AND COMMA FOR THE THOUSANDS SEPARATOR,
001210* THE SAME AS EVERY OTHER PROGRAM ON THIS SYSTEM.
001220 ENVIRONMENT DIVISION.
001230 CONFIGURATION SECTION.
001240* C01 DRIVES THE TOP-OF-FORM CHANNEL SKIP ON THE PRINTED SUMMARY
001250* - THE SAME CARRIAGE-CONTROL CHANNEL THE OLD LINE PRINTER USED
001260* FOR THIS REPORT WHEN IT RAN OFF THE MAINFRAME.
001270 SPECIAL-NAMES.
001280     C01 IS TOP-OF-FORM.
001290 INPUT-OUTPUT SECTION.
001300* FIVE FILES, FIVE FILE-STATUS FIELDS - ONE STATUS BYTE-PAIR PER
001310* FILE SO A BAD OPEN OR I/O ERROR CAN BE PINNED TO ONE FILE
001320* WITHOUT GUESSING.
001330 FILE-CONTROL.
001340* CATALOG-IN - THE PRICE CATALOG EXTRACT, ONE RECORD PER CODE X
001350* VARIANT X SIZE-TIER COMBINATION, READ ONCE AT START-UP INTO
001360* NP-CAT-TABLE (SEE L2-LOAD-CATALOG BELOW).
001370     SELECT CATALOG-IN ASSIGN TO "CATALOG"
001380         ORGANIZATION IS SEQUENTIAL
001390         FILE STATUS IS NP-CAT-STATUS.
001400* QUOTEREQ-IN - THE COUNTER'S QUOTATION REQUEST LINES, ONE RECORD
001410* PER LINE ITEM, PRE-SORTED BY QUOTE NUMBER ON THE EXTRACT SO THE
001420* QUOTE-NUMBER BREAK IN L1-MAINLINE CAN WORK OFF A SIMPLE "DOES
001430* THE QUOTE ID CHANGE" TEST RATHER THAN A SORT STEP IN THIS
001440* PROGRAM.
001450     SELECT QUOTEREQ-IN ASSIGN TO "QUOTEREQ"
001460         ORGANIZATION IS SEQUENTIAL
001470         FILE STATUS IS NP-REQ-STATUS.
001480* QUOTELIN-OUT - ONE OUTPUT RECORD PER ACCEPTED LINE, PRICED AND
001490* DISCOUNTED, FEEDING WHATEVER DOWNSTREAM JOB PRINTS THE
001500* CUSTOMER'S COPY OF THE QUOTATION.
001510     SELECT QUOTELIN-OUT ASSIGN TO "QUOTELIN"
001520         ORGANIZATION IS SEQUENTIAL
001530         FILE STATUS IS NP-LIN-STATUS.
001540* REJECT-OUT - ONE RECORD PER LINE THAT FAILED EDIT, CARRYING THE
001550* REASON CODE AND, SINCE THE 1996 CHANGE NOTED ABOVE, A PLAIN-
001560* ENGLISH MESSAGE SO COUNTER STAFF CAN SEE WHY WITHOUT PHONING
001570* DP.
001580     SELECT REJECT-OUT ASSIGN TO "REJECTS"
001590         ORGANIZATION IS SEQUENTIAL
001600         FILE STATUS IS NP-REJ-STATUS.
001610* PRTOUT - THE PRINTED QUOTATION SUMMARY, ONE SECTION PER QUOTE
001620* PLUS THE RUN FOOTER (SEE L8-RUN-FOOTER) - THE COUNTER
001630* SUPERVISOR'S COPY, NOT THE CUSTOMER'S.
001640     SELECT PRTOUT ASSIGN TO "SUMRPT"
001650         ORGANIZATION IS SEQUENTIAL
001660         FILE STATUS IS NP-PRT-STATUS.
001670
001680 DATA DIVISION.
001690 FILE SECTION.
001700* FOUR SEQUENTIAL EXTRACT/UPDATE FILES PLUS THE PRINT FILE - NO
001710* INDEXED OR RELATIVE ORGANISATION ANYWHERE IN THIS PROGRAM, THE
001720* SAME AS THE REST OF THE COUNTER SALES SUITE.
001730 FD  CATALOG-IN
001740     LABEL RECORDS ARE STANDARD.
001750     COPY NPCATLOG.
001760
001770* NPQREQ CARRIES ONE COUNTER REQUEST LINE - PRODUCT CODE, SIZE
001780* LABEL AS TYPED, QUANTITY AND LINE DISCOUNT PERCENT.  SEE
001790* L4-VALIDATE-REQUEST FOR THE EDIT RULES APPLIED TO EACH FIELD.
001800 FD  QUOTEREQ-IN
001810     LABEL RECORDS ARE STANDARD.
001820     COPY NPQREQ.
001830
001840* NPQLIN IS THE ACCEPTED-LINE OUTPUT - RESOLVED PRODUCT NAME AND
001850* SIZE, PRICE, QUANTITY, DISCOUNT PERCENT AND THE CALCULATED
001860* GROSS/DISCOUNT/NET AMOUNTS FROM L4-CALC-LINE.
001870 FD  QUOTELIN-OUT
001880     LABEL RECORDS ARE STANDARD.
001890     COPY NPQLIN.
001900
001910* NPQREJ IS THE REJECT OUTPUT - THE ORIGINAL REQUEST FIELDS AS
001920* KEYED, THE TWO-BYTE REASON CODE AND THE REASON MESSAGE BUILT
001930* IN L4-VALIDATE-REQUEST/L7-NAME-SEARCH/L6-LIST-SIZES-MSG.
001940 FD  REJECT-OUT
001950     LABEL RECORDS ARE STANDARD.
001960     COPY NPQREJ.
001970
001980* PRTOUT IS A PLAIN LINE-SEQUENTIAL PRINT FILE - NO FD-LEVEL
001990* RECORD LAYOUT BEYOND THE FLAT 132-BYTE PRINT LINE BELOW.  EVERY
002000* HEADING, DETAIL AND FOOTER LINE IN WORKING-STORAGE IS MOVED
002010* INTO PRTLINE BEFORE THE WRITE - SEE THE L9- PARAGRAPHS.
002020 FD  PRTOUT
002030     LABEL RECORDS ARE OMITTED
002040     RECORD CONTAINS 132 CHARACTERS
002050     DATA RECORD IS PRTLINE
002060     LINAGE IS 60 WITH FOOTING AT 56.
002070 01  PRTLINE                     PIC X(132).
002080
002090 WORKING-STORAGE SECTION.
002100* NPWSDATE IS THE SHOP'S STANDARD RUN-DATE WORK AREA COPYBOOK -
002110* SUPPLIES NP-WS-RUN-DATE (YYYYMMDD) AND ITS MONTH/DAY/YEAR
002120* SUB-FIELDS USED BELOW TO STAMP THE REPORT TITLE LINE.
002130 COPY NPWSDATE.
002140
002150* NONE OF THESE FIVE STATUS BYTES ARE TESTED FOR ANYTHING BUT THE
002160* NORMAL "00"/AT END CASES IN THIS PROGRAM - A HARD I/O ERROR
002170* WOULD ABEND ON THE NEXT READ OR WRITE, WHICH IS ALL THIS BATCH
002180* STEP'S JCL/RUNBOOK EVER EXPECTED OF IT.
002190 01  NP-FILE-STATUSES.
002200     05  NP-CAT-STATUS        PIC X(02) VALUE "00".
002210     05  NP-REQ-STATUS        PIC X(02) VALUE "00".
002220     05  NP-LIN-STATUS        PIC X(02) VALUE "00".
002230     05  NP-REJ-STATUS        PIC X(02) VALUE "00".
002240     05  NP-PRT-STATUS        PIC X(02) VALUE "00".
002250     05  FILLER                  PIC X(02) VALUE SPACES.
002260
002270* FIVE ONE-BYTE SWITCHES, EACH WITH ITS 88-LEVEL CONDITION NAME -
002280* CAT/REQ-EOF DRIVE THE TWO READ LOOPS, CODE/SIZE-FOUND REPORT
002290* WHAT L5-FIND-CATALOG-ROW LOCATED, CODE-LISTED IS THE PRODUCT-
002300* SEARCH DEDUPLICATION FLAG ADDED FOR THE RANKED SEARCH BELOW.
002310 01  NP-SWITCHES.
002320     05  NP-CAT-EOF-SW        PIC X(01) VALUE "N".
002330         88  NP-CAT-EOF                 VALUE "Y".
002340     05  NP-REQ-EOF-SW        PIC X(01) VALUE "N".
002350         88  NP-REQ-EOF                 VALUE "Y".
002360     05  NP-CODE-FOUND-SW     PIC X(01) VALUE "N".
002370         88  NP-CODE-FOUND              VALUE "Y".
002380     05  NP-SIZE-FOUND-SW     PIC X(01) VALUE "N".
002390         88  NP-SIZE-FOUND              VALUE "Y".
002400* NP-CODE-LISTED-SW - SET BY L7-CODE-ALREADY-LISTED, TESTED BY
002410* BOTH L7-TAKE-CATALOG-ROW AND L7-CHECK-ONE-ENTRY SO A PRODUCT
002420* WITH SEVERAL CATALOG ROWS ONLY EVER TAKES ONE SLOT IN THE
002430* RANKED RESULT LIST.
002440     05  NP-CODE-LISTED-SW    PIC X(01) VALUE "N".
002450         88  NP-CODE-LISTED             VALUE "Y".
002460     05  FILLER                  PIC X(02) VALUE SPACES.
002470
002480* STANDALONE SWITCH FOR L5-NORMALIZE-SIZE'S SPACE-SQUEEZE SCAN -
002490* KEPT AS ITS OWN 77 THE WAY THE OLD SIZE-EDIT COPYBOOK ON THE
002500* CATALOG MAINTENANCE SCREEN CARRIED ITS SCRATCH FLAGS.
002510 77  NP-LAST-CHAR-SW          PIC X(01) VALUE "Y".
002520
002530* ALL COUNTERS AND SUBSCRIPTS BELOW ARE COMP - NONE OF THEM ARE
002540* EVER EDITED OR MOVED TO A DISPLAY FIELD DIRECTLY, SO THERE IS NO
002550* REASON TO CARRY THE ZONE-DECIMAL OVERHEAD DISPLAY WOULD COST.
002560* NP-PAGE-COUNT THROUGH NP-LINES-REJECTED ARE RUN-LEVEL TALLIES;
002570* THE REST ARE SCRATCH SUBSCRIPTS AND POINTERS REUSED ACROSS
002580* SEVERAL DIFFERENT PARAGRAPHS.
002590 01  NP-COUNTERS.
002600     05  NP-PAGE-COUNT        PIC 9(03) COMP VALUE ZERO.
002610     05  NP-CAT-COUNT         PIC 9(05) COMP VALUE ZERO.
002620     05  NP-RECORDS-READ      PIC 9(07) COMP VALUE ZERO.
002630     05  NP-LINES-ACCEPTED    PIC 9(07) COMP VALUE ZERO.
002640     05  NP-LINES-REJECTED    PIC 9(07) COMP VALUE ZERO.
002650     05  NP-SCAN-IDX          PIC 9(03) COMP VALUE ZERO.
002660     05  NP-OUT-IDX           PIC 9(03) COMP VALUE ZERO.
002670     05  NP-QUERY-LEN         PIC 9(02) COMP VALUE ZERO.
002680* NP-CUR-RANK-STARTSW/NP-CUR-RANK-POS HOLD THE RANK OF WHATEVER
002690* CATALOG ROW L7-CHECK-ONE-ENTRY IS CURRENTLY LOOKING AT; THE
002700* REMAINING TWO ARE THE INSERT-POSITION AND SHIFT-FROM WORK
002710* FIELDS FOR L7-INSERT-RESULT'S SORTED-LIST SLIDE.
002720     05  NP-CUR-RANK-STARTSW  PIC 9(01) COMP VALUE ZERO.
002730     05  NP-CUR-RANK-POS      PIC 9(03) COMP VALUE ZERO.
002740     05  NP-SRCH-INS-POS      PIC 9(02) COMP VALUE ZERO.
002750     05  NP-SRCH-SHIFT-FROM   PIC 9(02) COMP VALUE ZERO.
002760     05  FILLER                  PIC X(04) VALUE SPACES.
002770
002780* RUNNING STRING POINTER FOR THE "NS" REJECT MESSAGE BUILDER
002790* (L6-LIST-SIZES-MSG / L6-APPEND-ONE-SIZE) - A LONE COUNTER, SO
002800* IT GETS ITS OWN 77 RATHER THAN A GROUP SLOT.
002810 77  NP-MSG-PTR               PIC 9(03) COMP VALUE ZERO.
002820
002830* MONEY WORK AREAS - ZONED DECIMAL, NEVER PACKED, SO INTERMEDIATE
002840* ARITHMETIC STAYS EXACT (NO BINARY ROUNDING) UNTIL THE STATED
002850* RESULT IS ROUNDED TO 2 DECIMALS.
002860 01  NP-CALC-AMOUNTS.
002870     05  NP-GROSS-CALC        PIC S9(09)V999999.
002880     05  NP-NET-CALC          PIC S9(09)V999999.
002890     05  NP-DISC-CALC         PIC S9(09)V999999.
002900     05  NP-MULTIPLIER        PIC S9(03)V999999.
002910     05  FILLER                  PIC X(04) VALUE SPACES.
002920
002930 01  NP-QUOTE-TOTALS.
002940* ACCUMULATED ACROSS EVERY ACCEPTED LINE IN THE QUOTE CURRENTLY
002950* OPEN, RESET TO ZERO AT THE END OF L7-QUOTE-BREAK ONCE THE
002960* FOOTER HAS BEEN PRINTED - SEE THE "MOVE ZERO" AT THE BOTTOM OF
002970* THAT PARAGRAPH.
002980     05  NP-Q-GROSS-SUM       PIC S9(09)V99 VALUE ZERO.
002990     05  NP-Q-DISCOUNT-SUM    PIC S9(09)V99 VALUE ZERO.
003000     05  NP-Q-TAXABLE-AMT     PIC S9(09)V99 VALUE ZERO.
003010     05  NP-Q-VAT-AMT         PIC S9(09)V99 VALUE ZERO.
003020     05  NP-Q-GRAND-TOTAL     PIC S9(09)V99 VALUE ZERO.
003030     05  FILLER                  PIC X(04) VALUE SPACES.
003040
003050* RUN-LEVEL GRAND TOTAL, NEVER RESET DURING THE RUN - CARRIES ONE
003060* EXTRA INTEGER DIGIT OVER NP-Q-GRAND-TOTAL SINCE A BUSY RUN'S
003070* SUM OF QUOTE TOTALS CAN EASILY EXCEED A SINGLE QUOTE'S RANGE.
003080 01  NP-RUN-TOTALS.
003090     05  NP-RUN-GRAND-TOTAL   PIC S9(11)V99 VALUE ZERO.
003100     05  FILLER                  PIC X(04) VALUE SPACES.
003110
003120* THE PRODUCT L5-FIND-CATALOG-ROW LOCATED FOR THE CURRENT REQUEST
003130* LINE, PULLED ACROSS FROM NP-CAT-TABLE BY L4-VALIDATE-REQUEST SO
003140* L4-WRITE-LINE AND L9-PRINT-DETAIL DO NOT HAVE TO KEEP REFERRING
003150* BACK TO THE TABLE ITSELF.
003160 01  NP-RESOLVED-PRODUCT.
003170     05  NP-RESOLVED-NAME     PIC X(40).
003180     05  NP-RESOLVED-SIZE     PIC X(20).
003190     05  NP-RESOLVED-PRICE    PIC S9(05)V99.
003200     05  FILLER                  PIC X(04) VALUE SPACES.
003210
003220* NP-HOLD-QUOTE-ID REMEMBERS THE QUOTE NUMBER OF THE LAST LINE
003230* PROCESSED SO L1-MAINLINE CAN DETECT THE BREAK; NP-STATUS/
003240* NP-MESSAGE ARE THE PER-LINE EDIT RESULT L4-VALIDATE-REQUEST
003250* HANDS BACK TO ITS CALLER.
003260 01  NP-HOLD-QUOTE-ID         PIC X(06) VALUE SPACES.
003270 01  NP-STATUS                PIC X(02) VALUE "OK".
003280 01  NP-MESSAGE               PIC X(40) VALUE SPACES.
003290
003300* NORMALIZED PRODUCT CODE, BUILT BY L5-NORMALIZE-CODE FROM THE
003310* REQUEST LINE'S KEYED CODE.  THE ALTERNATE REDEFINITION SPLITS
003320* OFF THE ONE-LETTER RANGE PREFIX FROM THE SEVEN-DIGIT BODY SO
003330* L7-NAME-SEARCH CAN QUOTE A SUGGESTED CODE BACK IN THE SHOP'S
003340* USUAL "A-1234567" DASHED FORM.
003350 01  NP-NORM-CODE             PIC X(08).
003360 01  NP-NORM-CODE-ALT REDEFINES NP-NORM-CODE.
003370     05  NP-CODE-PREFIX       PIC X(01).
003380     05  NP-CODE-DIGITS       PIC X(07).
003390
003400* WORK FIELDS FOR THE SIZE-LABEL NORMALIZE/COMPARE - RAW-SIZE IS
003410* WHAT CAME IN (FROM EITHER THE CATALOG EXTRACT OR THE REQUEST
003420* LINE), NORM-SIZE IS L5-NORMALIZE-SIZE'S OUTPUT USED FOR THE
003430* ACTUAL COMPARE, COMBINED-SIZE IS THE CATALOG-LOAD-TIME
003440* VARIANT-PLUS-SIZE-LABEL CONCATENATION BUILT IN
003450* L2-BUILD-EFFECTIVE-SIZE BEFORE IT IS FED INTO NORMALIZE.
003460 01  NP-RAW-SIZE              PIC X(40).
003470 01  NP-NORM-SIZE             PIC X(40).
003480 01  NP-COMBINED-SIZE         PIC X(40).
003490
003500* CASE-FOLDED QUERY TEXT FOR THE RANKED PRODUCT SEARCH BELOW -
003510* LOADED EITHER FROM THE MISKEYED REQUEST CODE (L7-NAME-SEARCH)
003520* OR LEFT AT ITS INITIAL SPACES FOR AN EMPTY-QUERY "FIRST 10"
003530* LOOKUP.
003540 01  NP-SEARCH-QUERY          PIC X(40).
003550
003560* PRODUCT SEARCH RESULT LIST - THE TOP 10 CATALOG HITS FOR
003570* L7-BUILD-RESULTS, RANKED STARTS-WITH FIRST, THEN EARLIEST
003580* MATCH POSITION, THEN NAME - THE SAME ORDER THE OLD COUNTER
003590* LOOKUP SCREEN USED TO SHOW WHEN A CLERK TYPED A PARTIAL NAME.
003600 01  NP-SEARCH-RESULTS.
003610* NP-SRCH-COUNT TELLS THE CALLER HOW MANY OF THE 10 SLOTS BELOW
003620* ARE ACTUALLY IN USE.
003630     05  NP-SRCH-COUNT        PIC 9(02) COMP VALUE ZERO.
003640     05  FILLER                  PIC X(02) VALUE SPACES.
003650* RANK-SW/RANK-POS ARE THE SORT KEY EVERY ENTRY WAS INSERTED
003660* UNDER, KEPT ALONGSIDE THE ENTRY SO L7-FIND-INSERT-POS CAN
003670* COMPARE A NEW CANDIDATE AGAINST WHAT IS ALREADY HELD WITHOUT
003680* RE-DERIVING IT.
003690     05  NP-SRCH-ENTRY OCCURS 10 TIMES
003700             INDEXED BY NP-SRCH-IDX.
003710         10  NP-SRCH-CODE         PIC X(08).
003720         10  NP-SRCH-NAME         PIC X(40).
003730         10  NP-SRCH-RANK-SW      PIC 9(01) COMP.
003740         10  NP-SRCH-RANK-POS     PIC 9(03) COMP.
003750         10  FILLER               PIC X(02).
003760
003770* PRICE CATALOG TABLE - LOADED ONCE AT L1-INIT, ONE ENTRY PER
003780* CATALOG RECORD (I.E. PER CODE X VARIANT X SIZE-TIER ROW).
003790* 3000 ENTRIES IS THE 1993 GLOSS-RANGE-VARIANT HEADROOM NOTED IN
003800* THE CHANGE LOG ABOVE - NO RUNTIME CHECK OVERFLOWS THE TABLE, SO
003810* THE CATALOG EXTRACT MUST STAY UNDER THAT COUNT.
003820 01  NP-CAT-TABLE.
003830     05  NP-CAT-ENTRY OCCURS 3000 TIMES
003840             INDEXED BY NP-CAT-IDX.
003850* CODE AND NAME-UC ARE BOTH CASE-FOLDED AT LOAD TIME (SEE
003860* L2-BUILD-CATALOG-ROW) - NAME IS KEPT MIXED CASE SEPARATELY FOR
003870* PRINTING ON THE QUOTATION.
003880         10  NP-CAT-TBL-CODE      PIC X(08).
003890* SIZE-NORM IS THE NORMALIZED KEY USED FOR THE COMPARE IN
003900* L5-FIND-CATALOG-ROW; SIZE-DISP IS THE FIRST 20 BYTES OF THE
003910* COMBINED VARIANT/SIZE STRING KEPT UNNORMALIZED FOR PRINTING.
003920         10  NP-CAT-TBL-SIZE-NORM PIC X(40).
003930         10  NP-CAT-TBL-SIZE-DISP PIC X(20).
003940         10  NP-CAT-TBL-NAME      PIC X(40).
003950         10  NP-CAT-TBL-NAME-UC   PIC X(40).
003960* STRAIGHT NUMERIC COPY OF THE EXTRACT'S UNIT PRICE - SEE THE
003970* NOTE AHEAD OF L2-LOAD-CATALOG BELOW.
003980         10  NP-CAT-TBL-PRICE     PIC S9(05)V99.
003990         10  FILLER               PIC X(02).
004000* RAW-BYTE ALTERNATE VIEW OF THE WHOLE TABLE, KEPT FROM THE OLD
004010* CICS TABLE-DUMP TRANSACTION THAT USED TO LET SUPPORT DISPLAY
004020* THE TABLE MID-RUN - NOT DRIVEN FROM THIS BATCH PROGRAM.
004030 01  NP-CAT-TABLE-DUMP REDEFINES NP-CAT-TABLE
004040             PIC X(471000).
004050
004060* PRINT LAYOUTS BELOW - ONE 01-LEVEL PER LINE TYPE, EACH MOVED TO
004070* PRTLINE AND WRITTEN BY THE L9- PARAGRAPHS.  FILLER CARRIES
004080* EVERY FIXED LABEL AND PADS EACH LAYOUT OUT TO THE FULL 132-BYTE
004090* PRINT WIDTH.
004100 01  H-TITLELINE.
004110     05  FILLER                  PIC X(06) VALUE "DATE: ".
004120     05  H-MONTH                 PIC 99.
004130     05  FILLER                  PIC X     VALUE "/".
004140     05  H-DAY                   PIC 99.
004150     05  FILLER                  PIC X     VALUE "/".
004160     05  H-YEAR                  PIC 9999.
004170     05  FILLER                  PIC X(40) VALUE SPACES.
004180     05  FILLER                  PIC X(18)
004190             VALUE "QUOTATION SUMMARY".
004200     05  FILLER                  PIC X(50) VALUE SPACES.
004210     05  FILLER                  PIC X(06) VALUE "PAGE: ".
004220     05  H-PAGENUM               PIC Z9.
004230 01  H-TITLELINE-ALT REDEFINES H-TITLELINE
004240             PIC X(132).
004250
004260* SEPARATOR RULE PRINTED UNDER THE TITLE LINE ON EVERY PAGE;
004270* H-BLANK-LINE IS SPARE FILLER FOR ANY EXTRA BLANK LINE A FUTURE
004280* LAYOUT CHANGE MIGHT NEED - NOT REFERENCED BY THIS PROGRAM'S
004290* PROCEDURE DIVISION TODAY.
004300 01  H-RULED-LINE                PIC X(132) VALUE ALL "-".
004310 01  H-BLANK-LINE                PIC X(132) VALUE SPACES.
004320
004330* PRINTED ONCE PER QUOTE, AHEAD OF THAT QUOTE'S DETAIL LINES -
004340* SEE L9-PRINT-QUOTE-HEADER.
004350 01  H-QUOTE-HEADER-LINE.
004360     05  FILLER                  PIC X(05) VALUE SPACES.
004370     05  FILLER                  PIC X(10) VALUE "QUOTATION:".
004380     05  FILLER                  PIC X(01) VALUE SPACES.
004390     05  H-QUOTE-ID-OUT          PIC X(06).
004400     05  FILLER                  PIC X(110) VALUE SPACES.
004410
004420* COLUMN HEADINGS FOR THE DETAIL LINES - WIDTHS LINE UP EXACTLY
004430* WITH H-DETAIL BELOW SO THE PRINTED FIGURES FALL UNDER THE RIGHT
004440* CAPTION.
004450 01  H-DETAIL-HEADING1.
004460     05  FILLER                  PIC X(35) VALUE "PRODUCT NAME".
004470     05  FILLER                  PIC X(02) VALUE SPACES.
004480     05  FILLER                  PIC X(20) VALUE "PACK SIZE".
004490     05  FILLER                  PIC X(02) VALUE SPACES.
004500     05  FILLER                  PIC X(08) VALUE "QTY".
004510     05  FILLER                  PIC X(02) VALUE SPACES.
004520     05  FILLER                  PIC X(09) VALUE "UNIT PRC".
004530     05  FILLER                  PIC X(02) VALUE SPACES.
004540     05  FILLER                  PIC X(10) VALUE "GROSS".
004550     05  FILLER                  PIC X(02) VALUE SPACES.
004560     05  FILLER                  PIC X(09) VALUE "DISCOUNT".
004570     05  FILLER                  PIC X(02) VALUE SPACES.
004580     05  FILLER                  PIC X(10) VALUE "NET".
004590     05  FILLER                  PIC X(19) VALUE SPACES.
004600
004610* ONE PRINTED LINE PER ACCEPTED QUOTATION LINE - MOVED FROM
004620* NP-RESOLVED-PRODUCT/NP-LIN- FIELDS BY L9-PRINT-DETAIL.  ZERO-
004630* SUPPRESSED EDITED NUMERICS THROUGHOUT, THE SAME ZZ,ZZ9.99 STYLE
004640* THE PRICE BOOK REPORTS HAVE ALWAYS USED.
004650 01  H-DETAIL.
004660     05  D-PRODUCT-NAME          PIC X(35).
004670     05  FILLER                  PIC X(02) VALUE SPACES.
004680     05  D-SIZE-LABEL            PIC X(20).
004690     05  FILLER                  PIC X(02) VALUE SPACES.
004700     05  D-QUANTITY              PIC Z,ZZ9.99.
004710     05  FILLER                  PIC X(02) VALUE SPACES.
004720     05  D-UNIT-PRICE            PIC ZZ,ZZ9.99.
004730     05  FILLER                  PIC X(02) VALUE SPACES.
004740     05  D-LINE-GROSS            PIC ZZZ,ZZ9.99.
004750     05  FILLER                  PIC X(02) VALUE SPACES.
004760     05  D-DISCOUNT-AMT          PIC ZZ,ZZ9.99.
004770     05  FILLER                  PIC X(02) VALUE SPACES.
004780     05  D-LINE-NET              PIC ZZZ,ZZ9.99.
004790     05  FILLER                  PIC X(19) VALUE SPACES.
004800
004810* THIS SAME LINE ALSO CARRIES THE END-OF-RUN "RUN GRAND TOTAL"
004820* (SEE L8-RUN-FOOTER), WHICH ACCUMULATES ACROSS EVERY QUOTE IN
004830* THE RUN AND CAN OUTGROW THE SIX-DIGIT SUBTOTAL/DISCOUNT/
004840* TAXABLE/VAT/GRAND TOTAL AMOUNTS - F-AMOUNT IS EDITED ONE
004850* COMMA-GROUP WIDER THAN THOSE FIGURES SO A BUSY RUN'S TOTAL
004860* DOES NOT TRUNCATE.
004870 01  H-FOOTER-LINE.
004880     05  FILLER                  PIC X(70) VALUE SPACES.
004890     05  F-LABEL                 PIC X(15).
004900     05  FILLER                  PIC X(02) VALUE SPACES.
004910     05  F-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99.
004920     05  FILLER                  PIC X(01) VALUE SPACES.
004930     05  F-AED-LIT               PIC X(03) VALUE "AED".
004940     05  FILLER                  PIC X(27) VALUE SPACES.
004950
004960* END-OF-RUN CONTROL TOTALS - RECORDS READ / LINES ACCEPTED /
004970* LINES REJECTED, PRINTED ONCE BY L8-RUN-FOOTER AFTER THE LAST
004980* QUOTE'S FOOTER, THE FIRST THING AN OPERATOR CHECKS AGAINST THE
004990* JOB'S INPUT RECORD COUNT.
005000 01  H-RUN-COUNTS-LINE.
005010     05  FILLER                  PIC X(15) VALUE "RECORDS READ: ".
005020     05  R-RECORDS-READ          PIC ZZZ,ZZ9.
005030     05  FILLER                  PIC X(03) VALUE SPACES.
005040     05  FILLER                  PIC X(18)
005050             VALUE "LINES ACCEPTED: ".
005060     05  R-LINES-ACCEPTED        PIC ZZZ,ZZ9.
005070     05  FILLER                  PIC X(03) VALUE SPACES.
005080     05  FILLER                  PIC X(18)
005090             VALUE "LINES REJECTED: ".
005100     05  R-LINES-REJECTED        PIC ZZZ,ZZ9.
005110     05  FILLER                  PIC X(54) VALUE SPACES.
005120
005130 PROCEDURE DIVISION.
005140* TOP-LEVEL CONTROL - INIT ONCE, THEN ONE PASS OF L1-MAINLINE PER
005150* REQUEST LINE UNTIL THE REQUEST FILE IS EXHAUSTED, THEN CLOSE
005160* OUT.  NO SORT STEP IN THIS PROGRAM - THE REQUEST EXTRACT ARRIVES
005170* ALREADY IN QUOTE-NUMBER ORDER FROM THE UPSTREAM JOB.
005180 L0-MAIN.
005190     PERFORM L1-INIT.
005200     PERFORM L1-MAINLINE
005210         UNTIL NP-REQ-EOF.
005220     PERFORM L1-CLOSING.
005230     STOP RUN.
005240
005250* ONE-TIME START-UP WORK - STAMP TODAY'S DATE ON THE REPORT TITLE,
005260* OPEN ALL FIVE FILES, LOAD THE CATALOG TABLE, PRINT THE FIRST
005270* PAGE HEADING, THEN PRIME THE READ SO L1-MAINLINE ALWAYS HAS A
005280* REQUEST RECORD WAITING WHEN IT STARTS ITS FIRST PASS.
005290 L1-INIT.
005300     ACCEPT NP-WS-RUN-DATE FROM DATE YYYYMMDD.
005310     MOVE NP-WS-RUN-MONTH TO H-MONTH.
005320     MOVE NP-WS-RUN-DAY TO H-DAY.
005330     MOVE NP-WS-RUN-YEAR TO H-YEAR.
005340     DISPLAY H-TITLELINE-ALT.
005350     OPEN INPUT CATALOG-IN QUOTEREQ-IN.
005360     OPEN OUTPUT QUOTELIN-OUT REJECT-OUT PRTOUT.
005370     PERFORM L2-LOAD-CATALOG.
005380     PERFORM L9-HEADINGS.
005390     PERFORM L3-READ-REQUEST.
005400     IF NOT NP-REQ-EOF
005410         MOVE NP-REQ-QUOTE-ID TO NP-HOLD-QUOTE-ID
005420         PERFORM L9-PRINT-QUOTE-HEADER
005430     END-IF.
005440
005450* ONE PASS PER REQUEST LINE - DETECT THE QUOTE-NUMBER BREAK FIRST
005460* (BEFORE EDITING THE NEW LINE, SO THE JUST-FINISHED QUOTE'S
005470* FOOTER PRINTS AGAINST ITS OWN TOTALS), THEN EDIT/PRICE THE LINE
005480* AND ROUTE IT TO THE ACCEPTED OR REJECT FILE.
005490 L1-MAINLINE.
005500     IF NP-REQ-QUOTE-ID NOT = NP-HOLD-QUOTE-ID
005510         PERFORM L7-QUOTE-BREAK
005520         MOVE NP-REQ-QUOTE-ID TO NP-HOLD-QUOTE-ID
005530         PERFORM L9-PRINT-QUOTE-HEADER
005540     END-IF.
005550     PERFORM L4-VALIDATE-REQUEST THRU L4-VALIDATE-EXIT.
005560     IF NP-STATUS = "OK"
005570         PERFORM L4-WRITE-LINE
005580     ELSE
005590         PERFORM L4-WRITE-REJECT
005600     END-IF.
005610     ADD 1 TO NP-RECORDS-READ.
005620     PERFORM L3-READ-REQUEST.
005630
005640* END-OF-RUN - THE LAST QUOTE IN THE FILE NEVER HITS THE BREAK
005650* TEST IN L1-MAINLINE (THERE IS NO NEXT QUOTE ID TO DIFFER FROM),
005660* SO ITS FOOTER IS FORCED HERE BEFORE THE RUN FOOTER PRINTS.
005670 L1-CLOSING.
005680     PERFORM L7-QUOTE-BREAK.
005690     PERFORM L8-RUN-FOOTER.
005700     CLOSE CATALOG-IN QUOTEREQ-IN QUOTELIN-OUT REJECT-OUT PRTOUT.
005710
005720* CATALOG LOAD - RUNS ONCE AT STARTUP, BUILDS NP-CAT-TABLE.
005730* NP-UNIT-PRICE ARRIVES FROM THE EXTRACT AS A NUMERIC PIC
005740* S9(05)V99 FIELD - THE "AED", THOUSANDS COMMA AND TRAILING "/-"
005750* A COUNTER TICKET SHOWS ARE SCREEN DRESSING ADDED BY THE
005760* MAINFRAME PRICING SYSTEM'S DOWNSTREAM EXTRACT, NOT PART OF
005770* THIS FILE.  THERE IS NO RAW PRICE STRING HERE TO STRIP OR
005780* RE-PARSE, SO NP-CAT-TBL-PRICE IS LOADED WITH A STRAIGHT MOVE.
005790 L2-LOAD-CATALOG.
005800     PERFORM L2-READ-CATALOG-REC.
005810     PERFORM L2-BUILD-CATALOG-ROW
005820         UNTIL NP-CAT-EOF.
005830
005840* PLAIN READ/AT-END PAIR - NO KEY, NO SORT, THE CATALOG EXTRACT IS
005850* READ STRAIGHT THROUGH ONCE IN WHATEVER ORDER THE UPSTREAM
005860* EXTRACT JOB WROTE IT.
005870 L2-READ-CATALOG-REC.
005880     READ CATALOG-IN
005890         AT END
005900             MOVE "Y" TO NP-CAT-EOF-SW
005910     END-READ.
005920
005930* ONE TABLE ROW PER CATALOG RECORD - CODE AND NAME ARE CASE-
005940* FOLDED ON THE WAY IN SO EVERY LATER COMPARE (CODE LOOKUP, NAME
005950* SEARCH) CAN ASSUME UPPER CASE WITHOUT RE-FOLDING EVERY TIME.
005960 L2-BUILD-CATALOG-ROW.
005970     ADD 1 TO NP-CAT-COUNT.
005980     SET NP-CAT-IDX TO NP-CAT-COUNT.
005990     MOVE NP-PRODUCT-CODE TO NP-CAT-TBL-CODE(NP-CAT-IDX).
006000     INSPECT NP-CAT-TBL-CODE(NP-CAT-IDX) CONVERTING
006010         "abcdefghijklmnopqrstuvwxyz" TO
006020         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006030     MOVE NP-PRODUCT-NAME TO NP-CAT-TBL-NAME(NP-CAT-IDX).
006040     MOVE NP-PRODUCT-NAME TO NP-CAT-TBL-NAME-UC(NP-CAT-IDX).
006050     INSPECT NP-CAT-TBL-NAME-UC(NP-CAT-IDX) CONVERTING
006060         "abcdefghijklmnopqrstuvwxyz" TO
006070         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006080     MOVE NP-UNIT-PRICE TO NP-CAT-TBL-PRICE(NP-CAT-IDX).
006090     PERFORM L2-BUILD-EFFECTIVE-SIZE.
006100     PERFORM L2-READ-CATALOG-REC.
006110
006120* EFFECTIVE SIZE LABEL = VARIANT-NAME " - " SIZE-LABEL WHEN A
006130* VARIANT IS CARRIED, ELSE JUST SIZE-LABEL - SAME RULE FOR THE
006140* PRINTED SIZE AND FOR THE NORMALIZED MATCH KEY.
006150 L2-BUILD-EFFECTIVE-SIZE.
006160     IF NP-VARIANT-NAME NOT = SPACES
006170         STRING NP-VARIANT-NAME DELIMITED BY SPACE
006180                " - "           DELIMITED BY SIZE
006190                NP-SIZE-LABEL   DELIMITED BY SPACE
006200           INTO NP-COMBINED-SIZE
006210     ELSE
006220         MOVE NP-SIZE-LABEL TO NP-COMBINED-SIZE
006230     END-IF.
006240     MOVE NP-COMBINED-SIZE(1:20)
006250         TO NP-CAT-TBL-SIZE-DISP(NP-CAT-IDX).
006260     MOVE NP-COMBINED-SIZE TO NP-RAW-SIZE.
006270     PERFORM L5-NORMALIZE-SIZE.
006280     MOVE NP-NORM-SIZE TO NP-CAT-TBL-SIZE-NORM(NP-CAT-IDX).
006290
006300* NO KEY EITHER ON THIS FILE - THE REQUEST EXTRACT IS READ
006310* STRAIGHT THROUGH IN THE ORDER THE UPSTREAM JOB SORTED IT, ONE
006320* RECORD PER CALL.
006330 L3-READ-REQUEST.
006340     READ QUOTEREQ-IN
006350         AT END
006360             MOVE "Y" TO NP-REQ-EOF-SW
006370     END-READ.
006380
006390* PER-LINE EDIT - QUANTITY, DISCOUNT, THEN CODE/SIZE AGAINST THE
006400* CATALOG TABLE.  NP-STATUS STAYS "OK" WHEN EVERYTHING PASSES.
006410* THE FOUR EDIT FAILURES ARE MUTUALLY EXCLUSIVE AND CHECKED IN A
006420* FIXED ORDER (QUANTITY, DISCOUNT, CODE, SIZE) - ONLY THE FIRST
006430* ONE FOUND IS REPORTED, THE SAME ORDER THE OLD COUNTER EDIT
006440* SCREEN CHECKED THEM IN SO THE REJECT REASON A CLERK SEES HERE
006450* MATCHES WHAT THE SCREEN WOULD HAVE TOLD THEM.
006460 L4-VALIDATE-REQUEST.
006470     MOVE "OK" TO NP-STATUS.
006480     MOVE SPACES TO NP-MESSAGE.
006490* IQ - QUANTITY MUST BE A POSITIVE NUMBER, NOT ZERO, NOT NEGATIVE.
006500     IF NP-REQ-QUANTITY NOT > ZERO
006510         MOVE "IQ" TO NP-STATUS
006520         MOVE "INVALID QUANTITY - MUST EXCEED ZERO" TO
006530             NP-MESSAGE
006540         GO TO L4-VALIDATE-EXIT
006550     END-IF.
006560* ID - DISCOUNT PERCENT MUST FALL IN THE 0-100 RANGE A PERCENTAGE
006570* CAN ACTUALLY TAKE.
006580     IF NP-REQ-DISCOUNT-PCT < ZERO OR NP-REQ-DISCOUNT-PCT > 100
006590         MOVE "ID" TO NP-STATUS
006600         MOVE "INVALID DISCOUNT - MUST BE 0 TO 100 PERCENT" TO
006610             NP-MESSAGE
006620         GO TO L4-VALIDATE-EXIT
006630     END-IF.
006640     PERFORM L5-NORMALIZE-CODE.
006650     MOVE NP-REQ-SIZE-LABEL TO NP-RAW-SIZE.
006660     PERFORM L5-NORMALIZE-SIZE.
006670     PERFORM L5-FIND-CATALOG-ROW THRU L5-FIND-CATALOG-ROW-EXIT.
006680* NC - THE NORMALIZED CODE IS NOT ON THE CATALOG AT ALL.  BEFORE
006690* GIVING UP, OFFER A SUGGESTION FROM THE RANKED NAME SEARCH IN
006700* CASE THE CLERK KEYED PART OF THE PRODUCT NAME INTO THE CODE
006710* FIELD BY MISTAKE.
006720     IF NOT NP-CODE-FOUND
006730         MOVE "NC" TO NP-STATUS
006740         PERFORM L7-NAME-SEARCH THRU L7-NAME-SEARCH-EXIT
006750         GO TO L4-VALIDATE-EXIT
006760     END-IF.
006770* NS - THE CODE IS REAL BUT THE SIZE LABEL KEYED DOES NOT MATCH
006780* ANY SIZE ON FILE FOR IT.  LIST WHAT IS ACTUALLY AVAILABLE RATHER
006790* THAN JUST BOUNCE THE LINE - MOST "NS" REJECTS TURN OUT TO BE A
006800* MINOR TYPO IN THE SIZE, NOT A GENUINELY WRONG PRODUCT.
006810     IF NOT NP-SIZE-FOUND
006820         MOVE "NS" TO NP-STATUS
006830         PERFORM L6-LIST-SIZES-MSG
006840         GO TO L4-VALIDATE-EXIT
006850     END-IF.
006860* EDIT PASSED - PULL THE AUTHORITATIVE NAME, DISPLAY SIZE AND
006870* PRICE OFF THE CATALOG ROW L5-FIND-CATALOG-ROW LEFT NP-CAT-IDX
006880* POINTING AT, NOT FROM ANYTHING THE COUNTER TYPED.
006890     MOVE NP-CAT-TBL-NAME(NP-CAT-IDX) TO NP-RESOLVED-NAME.
006900     MOVE NP-CAT-TBL-SIZE-DISP(NP-CAT-IDX) TO NP-RESOLVED-SIZE.
006910     MOVE NP-CAT-TBL-PRICE(NP-CAT-IDX) TO NP-RESOLVED-PRICE.
006920 L4-VALIDATE-EXIT.
006930     EXIT.
006940
006950* BUILDS AND WRITES THE ACCEPTED QUOTATION LINE - THE RESOLVED
006960* PRODUCT/PRICE FROM L4-VALIDATE-REQUEST PLUS THE CALCULATED
006970* GROSS/DISCOUNT/NET AMOUNTS, THEN ROLLS THE LINE INTO THE OPEN
006980* QUOTE'S RUNNING TOTALS FOR L7-QUOTE-BREAK TO FOOT LATER.
006990 L4-WRITE-LINE.
007000     MOVE NP-REQ-QUOTE-ID TO NP-LIN-QUOTE-ID.
007010     MOVE NP-REQ-PRODUCT-CODE TO NP-LIN-PRODUCT-CODE.
007020     MOVE NP-RESOLVED-NAME TO NP-LIN-PRODUCT-NAME.
007030     MOVE NP-RESOLVED-SIZE TO NP-LIN-SIZE-LABEL.
007040     MOVE NP-REQ-QUANTITY TO NP-LIN-QUANTITY.
007050     MOVE NP-RESOLVED-PRICE TO NP-LIN-UNIT-PRICE.
007060     MOVE NP-REQ-DISCOUNT-PCT TO NP-LIN-DISCOUNT-PCT.
007070     PERFORM L4-CALC-LINE.
007080     MOVE "OK" TO NP-LIN-STATUS.
007090     WRITE NP-QUOTE-LINE.
007100     ADD 1 TO NP-LINES-ACCEPTED.
007110     ADD NP-LIN-LINE-GROSS TO NP-Q-GROSS-SUM.
007120     ADD NP-LIN-DISCOUNT-AMT TO NP-Q-DISCOUNT-SUM.
007130     PERFORM L9-PRINT-DETAIL.
007140
007150* LINE-GROSS = UNIT-PRICE X QUANTITY, NOT ROUNDED BEFORE THE
007160* DISCOUNT IS TAKEN OUT.  LINE-NET IS THE ONLY ROUNDED RESULT AT
007170* LINE LEVEL - HALF-UP TO 2 DECIMALS.
007180* NP-MULTIPLIER CARRIES THE (100 - DISCOUNT%) / 100 FACTOR AT SIX
007190* DECIMAL PLACES SO A DISCOUNT LIKE 12.5% DOES NOT LOSE PRECISION
007200* BEFORE IT IS APPLIED TO THE GROSS AMOUNT.
007210 L4-CALC-LINE.
007220     COMPUTE NP-GROSS-CALC =
007230         NP-RESOLVED-PRICE * NP-REQ-QUANTITY.
007240     COMPUTE NP-MULTIPLIER =
007250         (100 - NP-REQ-DISCOUNT-PCT) / 100.
007260     COMPUTE NP-NET-CALC =
007270         NP-GROSS-CALC * NP-MULTIPLIER.
007280     COMPUTE NP-DISC-CALC =
007290         NP-GROSS-CALC - NP-NET-CALC.
007300     MOVE NP-GROSS-CALC TO NP-LIN-LINE-GROSS.
007310     MOVE NP-DISC-CALC TO NP-LIN-DISCOUNT-AMT.
007320     COMPUTE NP-LIN-LINE-NET ROUNDED = NP-NET-CALC.
007330
007340* BUILDS AND WRITES THE REJECT RECORD - THE LINE AS KEYED (NOT
007350* WHATEVER NP-RESOLVED- MAY OR MAY NOT HOLD, SINCE A REJECTED
007360* LINE NEVER REACHED THE RESOLVE STEP) PLUS THE REASON CODE AND
007370* MESSAGE L4-VALIDATE-REQUEST OR ITS HELPERS SET.
007380 L4-WRITE-REJECT.
007390     MOVE NP-REQ-QUOTE-ID TO NP-REJ-QUOTE-ID.
007400     MOVE NP-REQ-PRODUCT-CODE TO NP-REJ-PRODUCT-CODE.
007410     MOVE NP-REQ-SIZE-LABEL TO NP-REJ-SIZE-LABEL.
007420     MOVE NP-REQ-QUANTITY TO NP-REJ-QUANTITY.
007430     MOVE NP-REQ-DISCOUNT-PCT TO NP-REJ-DISCOUNT-PCT.
007440     MOVE NP-STATUS TO NP-REJ-STATUS.
007450     MOVE NP-MESSAGE TO NP-REJ-MESSAGE.
007460     WRITE NP-REJECT-RECORD.
007470     ADD 1 TO NP-LINES-REJECTED.
007480
007490* CODE NORMALIZATION - TRIM (FIXED FIELD, SO JUST SPACE-PAD) AND
007500* UPPER-CASE, MATCHING THE RULE NPQVAL USES FOR ITS TALLY.
007510 L5-NORMALIZE-CODE.
007520     MOVE NP-REQ-PRODUCT-CODE TO NP-NORM-CODE.
007530     INSPECT NP-NORM-CODE CONVERTING
007540         "abcdefghijklmnopqrstuvwxyz" TO
007550         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007560
007570* SIZE NORMALIZATION - UPPER-CASE, TRANSLATE TYPESETTER DASHES TO
007580* A PLAIN HYPHEN, THEN SQUEEZE RUNS OF EMBEDDED SPACES DOWN TO ONE
007590* AND DROP LEADING SPACES.  SHARED BY THE CATALOG LOAD
007600* (L2-BUILD-EFFECTIVE-SIZE) AND REQUEST EDIT (L4-VALIDATE-REQUEST)
007610* SO BOTH SIDES OF THE COMPARE ARE BUILT THE SAME WAY.
007620* SIZE-LABEL/VARIANT-NAME COME OFF THE EXTRACT AS PLAIN X(20)
007630* TEXT, NOT A RESTRICTED CODE FIELD, AND THE PRICE BOOK COPY THAT
007640* FEEDS THE CATALOG MAINTENANCE SCREEN IS TYPESET, NOT KEYED - AN
007650* EN DASH OR EM DASH CAN AND DOES SLIP IN WHERE A KEYBOARD WOULD
007660* HAVE GIVEN A HYPHEN, SO BOTH ARE FOLDED TO "-" BEFORE THE
007670* WHITESPACE SQUEEZE.
007680 L5-NORMALIZE-SIZE.
007690     MOVE SPACES TO NP-NORM-SIZE.
007700     MOVE ZERO TO NP-OUT-IDX.
007710     MOVE "Y" TO NP-LAST-CHAR-SW.
007720     INSPECT NP-RAW-SIZE CONVERTING
007730         "abcdefghijklmnopqrstuvwxyz" TO
007740         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007750     INSPECT NP-RAW-SIZE CONVERTING
007760         "–—" TO
007770         "--".
007780     PERFORM L5-SQUEEZE-ONE-CHAR
007790         VARYING NP-SCAN-IDX FROM 1 BY 1
007800         UNTIL NP-SCAN-IDX > 40.
007810
007820* ONE CHARACTER PER CALL - A LEADING OR REPEATED SPACE IS DROPPED
007830* ENTIRELY, ANY OTHER SPACE RUN COLLAPSES TO ONE, EVERY NON-SPACE
007840* CHARACTER IS COPIED STRAIGHT ACROSS.  NP-LAST-CHAR-SW REMEMBERS
007850* WHETHER THE PREVIOUS CHARACTER WAS A SPACE SO A RUN OF THEM
007860* NEVER PRODUCES MORE THAN ONE OUTPUT SPACE.
007870 L5-SQUEEZE-ONE-CHAR.
007880     IF NP-RAW-SIZE(NP-SCAN-IDX:1) = SPACE
007890         MOVE "Y" TO NP-LAST-CHAR-SW
007900     ELSE
007910         IF NP-LAST-CHAR-SW = "Y" AND NP-OUT-IDX > 0
007920             ADD 1 TO NP-OUT-IDX
007930         END-IF
007940         ADD 1 TO NP-OUT-IDX
007950         MOVE NP-RAW-SIZE(NP-SCAN-IDX:1) TO
007960             NP-NORM-SIZE(NP-OUT-IDX:1)
007970         MOVE "N" TO NP-LAST-CHAR-SW
007980     END-IF.
007990
008000* CATALOG LOOKUP - SETS NP-CODE-FOUND-SW / NP-SIZE-FOUND-SW
008010* AND, WHEN THE SIZE IS FOUND, LEAVES NP-CAT-IDX POINTING AT THE
008020* MATCHING ROW SO THE CALLER CAN PULL NAME/PRICE/DISPLAY SIZE.
008030* A SEQUENTIAL SCAN, NOT A BINARY SEARCH - THE CATALOG TABLE IS
008040* LOADED IN EXTRACT ORDER, NOT SORTED BY CODE, SO THE OLD BINARY-
008050* SEARCH ROUTINE FROM THE CICS LOOKUP TRANSACTION DOES NOT APPLY
008060* HERE.
008070 L5-FIND-CATALOG-ROW.
008080     MOVE "N" TO NP-CODE-FOUND-SW.
008090     MOVE "N" TO NP-SIZE-FOUND-SW.
008100     SET NP-CAT-IDX TO 1.
008110* LOOP VIA GO TO, NOT PERFORM ... UNTIL, SO THE SEARCH CAN EXIT
008120* THE INSTANT A MATCHING SIZE IS FOUND WITHOUT SCANNING THE REST
008130* OF THE TABLE.
008140 L5-SEARCH-LOOP.
008150     IF NP-CAT-IDX > NP-CAT-COUNT
008160         GO TO L5-FIND-CATALOG-ROW-EXIT.
008170     IF NP-CAT-TBL-CODE(NP-CAT-IDX) = NP-NORM-CODE
008180         MOVE "Y" TO NP-CODE-FOUND-SW
008190         IF NP-CAT-TBL-SIZE-NORM(NP-CAT-IDX) = NP-NORM-SIZE
008200             MOVE "Y" TO NP-SIZE-FOUND-SW
008210             GO TO L5-FIND-CATALOG-ROW-EXIT
008220         END-IF
008230     END-IF.
008240     SET NP-CAT-IDX UP BY 1.
008250     GO TO L5-SEARCH-LOOP.
008260 L5-FIND-CATALOG-ROW-EXIT.
008270     EXIT.
008280
008290* LIST-SIZES - BUILDS THE "NS" REJECT MESSAGE FROM EVERY SIZE ON
008300* FILE FOR THE REQUESTED CODE, IN CATALOG ORDER, UP TO THE WIDTH
008310* OF THE MESSAGE FIELD.
008320* NP-MSG-PTR IS THE STRING POINTER USED BY BOTH THIS PARAGRAPH
008330* AND L6-APPEND-ONE-SIZE - MESSAGE BUILDING STOPS THE MOMENT THE
008340* NEXT SIZE WOULD RUN PAST THE 40-BYTE MESSAGE FIELD, SO A CODE
008350* WITH MANY SIZES SHOWS AS MANY AS FIT, NOT A TRUNCATED LAST
008360* ENTRY.
008370 L6-LIST-SIZES-MSG.
008380     MOVE SPACES TO NP-MESSAGE.
008390     MOVE 1 TO NP-MSG-PTR.
008400     STRING "SIZE NOT ON FILE - HAVE: " DELIMITED BY SIZE
008410         INTO NP-MESSAGE
008420         WITH POINTER NP-MSG-PTR.
008430     PERFORM L6-APPEND-ONE-SIZE
008440         VARYING NP-CAT-IDX FROM 1 BY 1
008450         UNTIL NP-CAT-IDX > NP-CAT-COUNT
008460             OR NP-MSG-PTR > 40.
008470
008480* ONE CATALOG ROW PER CALL - APPENDS ITS DISPLAY SIZE AND A
008490* SEPARATOR ONLY WHEN THE ROW'S CODE MATCHES THE ONE BEING
008500* REPORTED ON AND THERE IS STILL ROOM LEFT IN THE MESSAGE FIELD.
008510 L6-APPEND-ONE-SIZE.
008520     IF NP-CAT-TBL-CODE(NP-CAT-IDX) = NP-NORM-CODE
008530             AND NP-MSG-PTR NOT > 40
008540         STRING NP-CAT-TBL-SIZE-DISP(NP-CAT-IDX)
008550                 DELIMITED BY "  "
008560                "; " DELIMITED BY SIZE
008570           INTO NP-MESSAGE
008580           WITH POINTER NP-MSG-PTR
008590     END-IF.
008600
008610* PRODUCT SEARCH - CASE-FOLDS THE REQUEST'S PRODUCT-CODE TEXT AND
008620* CALLS THE RANKED-LIST BUILDER BELOW, THEN QUOTES BACK ITS TOP
008630* HIT IN THE "UNKNOWN CODE" REJECT MESSAGE - SOMEONE OFTEN KEYS
008640* PART OF THE PRODUCT NAME WHERE THE CODE BELONGS.  THE REJECT
008650* RECORD HAS ROOM FOR ONE SUGGESTION, NOT THE WHOLE PICK LIST.
008660 L7-NAME-SEARCH.
008670     MOVE NP-REQ-PRODUCT-CODE TO NP-SEARCH-QUERY.
008680     INSPECT NP-SEARCH-QUERY CONVERTING
008690         "abcdefghijklmnopqrstuvwxyz" TO
008700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008710     PERFORM L7-CALC-QUERY-LEN.
008720     PERFORM L7-BUILD-RESULTS THRU L7-BUILD-RESULTS-EXIT.
008730* TOP HIT QUOTED BACK IN THE SHOP'S USUAL DASHED CODE FORM
008740* (PREFIX-DIGITS) VIA THE NP-NORM-CODE-ALT REDEFINITION, SINCE A
008750* PLAIN 8-BYTE CODE WITH NO DASH READS ODDLY ON THE REJECT
008760* LISTING.
008770     IF NP-SRCH-COUNT > 0
008780         MOVE NP-SRCH-CODE(1) TO NP-NORM-CODE
008790         STRING "UNKNOWN CODE - SEE " DELIMITED BY SIZE
008800                NP-CODE-PREFIX      DELIMITED BY SIZE
008810                "-"                    DELIMITED BY SIZE
008820                NP-CODE-DIGITS      DELIMITED BY SPACE
008830                " - "                  DELIMITED BY SIZE
008840                NP-SRCH-NAME(1)     DELIMITED BY SIZE
008850           INTO NP-MESSAGE
008860     ELSE
008870         MOVE "UNKNOWN PRODUCT CODE" TO NP-MESSAGE
008880     END-IF.
008890 L7-NAME-SEARCH-EXIT.
008900     EXIT.
008910
008920* QUERY LENGTH = POSITION OF THE LAST NON-SPACE BYTE IN AN 8-BYTE
008930* FIELD - THE REQUEST'S PRODUCT-CODE FIELD, NOT A FULL 40-BYTE
008940* SEARCH BOX, SO THE SCAN ONLY NEEDS TO COVER 8 POSITIONS.
008950 L7-CALC-QUERY-LEN.
008960     MOVE ZERO TO NP-QUERY-LEN.
008970     PERFORM L7-QUERY-LEN-SCAN
008980         VARYING NP-SCAN-IDX FROM 1 BY 1
008990         UNTIL NP-SCAN-IDX > 8.
009000
009010* KEEPS OVERWRITING NP-QUERY-LEN WITH EVERY NON-SPACE POSITION
009020* SCANNED, SO WHATEVER IS LEFT WHEN THE SCAN ENDS IS THE LAST
009030* (RIGHTMOST) NON-SPACE POSITION - THE TRIMMED LENGTH.
009040 L7-QUERY-LEN-SCAN.
009050     IF NP-SEARCH-QUERY(NP-SCAN-IDX:1) NOT = SPACE
009060         MOVE NP-SCAN-IDX TO NP-QUERY-LEN
009070     END-IF.
009080
009090* RANKED PRODUCT-NAME SEARCH - CALLABLE UNIT, NOT JUST AN NC-
009100* REJECT HELPER.  ON ENTRY NP-SEARCH-QUERY/NP-QUERY-LEN HOLD THE
009110* CASE-FOLDED QUERY TEXT (NP-QUERY-LEN = ZERO FOR AN EMPTY
009120* QUERY).  ON EXIT NP-SEARCH-RESULTS HOLDS UP TO THE FIRST 10
009130* MATCHES - NP-SRCH-COUNT TELLS THE CALLER HOW MANY CAME BACK.
009140* AN EMPTY QUERY RETURNS THE FIRST 10 CATALOG PRODUCTS, LOAD
009150* ORDER, UNRANKED.  NP-CAT-TABLE CARRIES ONE ROW PER CODE/SIZE
009160* PRICE TIER, NOT ONE ROW PER PRODUCT, SO BOTH BRANCHES BELOW
009170* SKIP A ROW WHOSE CODE IS ALREADY SITTING IN NP-SEARCH-RESULTS -
009180* OTHERWISE A PRODUCT WITH SEVERAL PACK SIZES WOULD FILL THE
009190* TOP-10 WITH ITS OWN SIZE TIERS AND CROWD OUT OTHER PRODUCTS.
009200 L7-BUILD-RESULTS.
009210     MOVE ZERO TO NP-SRCH-COUNT.
009220     IF NP-QUERY-LEN = 0
009230         PERFORM L7-TAKE-CATALOG-ROW
009240             VARYING NP-CAT-IDX FROM 1 BY 1
009250             UNTIL NP-CAT-IDX > NP-CAT-COUNT
009260                 OR NP-SRCH-COUNT NOT LESS THAN 10
009270     ELSE
009280         PERFORM L7-CHECK-ONE-ENTRY
009290             VARYING NP-CAT-IDX FROM 1 BY 1
009300             UNTIL NP-CAT-IDX > NP-CAT-COUNT
009310     END-IF.
009320 L7-BUILD-RESULTS-EXIT.
009330     EXIT.
009340
009350* EMPTY-QUERY CASE - CATALOG LOAD ORDER, NO RANKING TO DO, ONE
009360* SLOT PER DISTINCT PRODUCT CODE.
009370 L7-TAKE-CATALOG-ROW.
009380     PERFORM L7-CODE-ALREADY-LISTED.
009390     IF NOT NP-CODE-LISTED
009400         ADD 1 TO NP-SRCH-COUNT
009410         MOVE NP-CAT-TBL-CODE(NP-CAT-IDX) TO
009420             NP-SRCH-CODE(NP-SRCH-COUNT)
009430         MOVE NP-CAT-TBL-NAME(NP-CAT-IDX) TO
009440             NP-SRCH-NAME(NP-SRCH-COUNT)
009450         MOVE ZERO TO NP-SRCH-RANK-SW(NP-SRCH-COUNT)
009460         MOVE 1 TO NP-SRCH-RANK-POS(NP-SRCH-COUNT)
009470     END-IF.
009480
009490 L7-CHECK-ONE-ENTRY.
009500     MOVE ZERO TO NP-CUR-RANK-POS.
009510     PERFORM L7-SCAN-NAME-POS
009520         VARYING NP-SCAN-IDX FROM 1 BY 1
009530         UNTIL NP-SCAN-IDX > 40
009540             OR NP-CUR-RANK-POS > 0.
009550     IF NP-CUR-RANK-POS > 0
009560         PERFORM L7-CODE-ALREADY-LISTED
009570         IF NOT NP-CODE-LISTED
009580             IF NP-CUR-RANK-POS = 1
009590                 MOVE 0 TO NP-CUR-RANK-STARTSW
009600             ELSE
009610                 MOVE 1 TO NP-CUR-RANK-STARTSW
009620             END-IF
009630             PERFORM L7-INSERT-RESULT THRU L7-INSERT-RESULT-EXIT
009640         END-IF
009650     END-IF.
009660
009670* TRUE WHEN NP-CAT-TBL-CODE(NP-CAT-IDX) IS ALREADY HOLDING A SLOT
009680* IN NP-SEARCH-RESULTS - THE DEDUPLICATION CHECK SHARED BY BOTH
009690* L7-TAKE-CATALOG-ROW AND L7-CHECK-ONE-ENTRY ABOVE.
009700 L7-CODE-ALREADY-LISTED.
009710     MOVE "N" TO NP-CODE-LISTED-SW.
009720     IF NP-SRCH-COUNT > 0
009730         PERFORM L7-SCAN-LISTED-CODE
009740             VARYING NP-SRCH-IDX FROM 1 BY 1
009750             UNTIL NP-SRCH-IDX > NP-SRCH-COUNT
009760                 OR NP-CODE-LISTED
009770     END-IF.
009780
009790 L7-SCAN-LISTED-CODE.
009800     IF NP-SRCH-CODE(NP-SRCH-IDX) = NP-CAT-TBL-CODE(NP-CAT-IDX)
009810         MOVE "Y" TO NP-CODE-LISTED-SW
009820     END-IF.
009830
009840* INSERTS THE CURRENT CATALOG ROW (NP-CAT-IDX) INTO THE SORTED
009850* TOP-10 LIST AT THE POSITION ITS RANK EARNS, SLIDING LOWER-
009860* RANKED HITS DOWN ONE SLOT AND DROPPING THE 10TH IF THE LIST
009870* WAS ALREADY FULL - THE SAME SLIDE A CLERK DOES INSERTING A NEW
009880* CARD INTO A SORTED TRAY.
009890 L7-INSERT-RESULT.
009900     MOVE 1 TO NP-SRCH-INS-POS.
009910     PERFORM L7-FIND-INSERT-POS THRU L7-FIND-INSERT-POS-EXIT.
009920     IF NP-SRCH-INS-POS > 10
009930         GO TO L7-INSERT-RESULT-EXIT.
009940     IF NP-SRCH-COUNT < 10
009950         ADD 1 TO NP-SRCH-COUNT
009960         MOVE NP-SRCH-COUNT TO NP-SRCH-SHIFT-FROM
009970     ELSE
009980         MOVE 10 TO NP-SRCH-SHIFT-FROM
009990     END-IF.
010000     IF NP-SRCH-SHIFT-FROM > NP-SRCH-INS-POS
010010         PERFORM L7-SHIFT-ONE-DOWN
010020             VARYING NP-SRCH-IDX FROM NP-SRCH-SHIFT-FROM BY -1
010030             UNTIL NP-SRCH-IDX <= NP-SRCH-INS-POS
010040     END-IF.
010050     MOVE NP-CAT-TBL-CODE(NP-CAT-IDX) TO
010060         NP-SRCH-CODE(NP-SRCH-INS-POS).
010070     MOVE NP-CAT-TBL-NAME(NP-CAT-IDX) TO
010080         NP-SRCH-NAME(NP-SRCH-INS-POS).
010090     MOVE NP-CUR-RANK-STARTSW TO NP-SRCH-RANK-SW(NP-SRCH-INS-POS).
010100     MOVE NP-CUR-RANK-POS TO NP-SRCH-RANK-POS(NP-SRCH-INS-POS).
010110 L7-INSERT-RESULT-EXIT.
010120     EXIT.
010130
010140* WALKS THE LIST ALREADY HELD UNTIL IT FINDS AN ENTRY THE
010150* CANDIDATE OUTRANKS (OR RUNS OFF THE END) - NP-SRCH-INS-POS
010160* COMES BACK HOLDING WHERE THE CANDIDATE BELONGS.
010170* THREE-WAY RANK COMPARE, LOWEST WINS: STARTS-WITH FLAG FIRST
010180* (0 = STARTS WITH THE QUERY, 1 = JUST CONTAINS IT), THEN THE
010190* MATCH POSITION WITHIN THE NAME, THEN PLAIN ALPHABETIC NAME
010200* ORDER AS THE FINAL TIE-BREAK.
010210 L7-FIND-INSERT-POS.
010220     IF NP-SRCH-INS-POS > NP-SRCH-COUNT
010230         GO TO L7-FIND-INSERT-POS-EXIT.
010240     IF NP-CUR-RANK-STARTSW < NP-SRCH-RANK-SW(NP-SRCH-INS-POS)
010250         GO TO L7-FIND-INSERT-POS-EXIT.
010260     IF NP-CUR-RANK-STARTSW = NP-SRCH-RANK-SW(NP-SRCH-INS-POS)
010270         IF NP-CUR-RANK-POS < NP-SRCH-RANK-POS(NP-SRCH-INS-POS)
010280             GO TO L7-FIND-INSERT-POS-EXIT.
010290         IF NP-CUR-RANK-POS = NP-SRCH-RANK-POS(NP-SRCH-INS-POS)
010300             AND NP-CAT-TBL-NAME(NP-CAT-IDX) <
010310                 NP-SRCH-NAME(NP-SRCH-INS-POS)
010320                 GO TO L7-FIND-INSERT-POS-EXIT.
010330     ADD 1 TO NP-SRCH-INS-POS.
010340     GO TO L7-FIND-INSERT-POS.
010350 L7-FIND-INSERT-POS-EXIT.
010360     EXIT.
010370
010380* SLIDES ONE LIST ENTRY DOWN A SLOT TO OPEN ROOM FOR THE INSERT.
010390 L7-SHIFT-ONE-DOWN.
010400     MOVE NP-SRCH-CODE(NP-SRCH-IDX - 1) TO
010410         NP-SRCH-CODE(NP-SRCH-IDX).
010420     MOVE NP-SRCH-NAME(NP-SRCH-IDX - 1) TO
010430         NP-SRCH-NAME(NP-SRCH-IDX).
010440     MOVE NP-SRCH-RANK-SW(NP-SRCH-IDX - 1) TO
010450         NP-SRCH-RANK-SW(NP-SRCH-IDX).
010460     MOVE NP-SRCH-RANK-POS(NP-SRCH-IDX - 1) TO
010470         NP-SRCH-RANK-POS(NP-SRCH-IDX).
010480
010490* TRUE WHEN THE QUERY TEXT APPEARS STARTING AT NP-SCAN-IDX WITHIN
010500* THE CASE-FOLDED PRODUCT NAME - CALLED ONCE PER STARTING
010510* POSITION UNTIL THE FIRST MATCH IS FOUND, WHICH IS WHY
010520* L7-CHECK-ONE-ENTRY STOPS THE MOMENT NP-CUR-RANK-POS GOES
010530* ABOVE ZERO.
010540 L7-SCAN-NAME-POS.
010550     IF NP-SCAN-IDX + NP-QUERY-LEN - 1 NOT > 40
010560         IF NP-CAT-TBL-NAME-UC(NP-CAT-IDX)
010570                 (NP-SCAN-IDX:NP-QUERY-LEN) =
010580                 NP-SEARCH-QUERY(1:NP-QUERY-LEN)
010590             MOVE NP-SCAN-IDX TO NP-CUR-RANK-POS
010600         END-IF
010610     END-IF.
010620
010630* QUOTE-ID CONTROL BREAK - CLOSES OUT THE JUST-FINISHED QUOTE'S
010640* TOTALS (5% VAT, GRAND TOTAL) AND PRINTS THE QUOTE FOOTER.
010650* TAXABLE AMOUNT IS GROSS LESS THE LINE DISCOUNTS ALREADY TAKEN
010660* OUT AT LINE LEVEL - VAT IS CHARGED ON THE DISCOUNTED AMOUNT,
010670* NOT THE UNDISCOUNTED GROSS, PER THE FEDERAL TAX AUTHORITY
010680* GUIDANCE FINANCE PASSED DOWN WHEN VAT WAS INTRODUCED.
010690 L7-QUOTE-BREAK.
010700     COMPUTE NP-Q-TAXABLE-AMT =
010710         NP-Q-GROSS-SUM - NP-Q-DISCOUNT-SUM.
010720     COMPUTE NP-Q-VAT-AMT ROUNDED =
010730         NP-Q-TAXABLE-AMT * 0.05.
010740     COMPUTE NP-Q-GRAND-TOTAL ROUNDED =
010750         NP-Q-TAXABLE-AMT + NP-Q-VAT-AMT.
010760     ADD NP-Q-GRAND-TOTAL TO NP-RUN-GRAND-TOTAL.
010770* FIVE FOOTER LINES PRINTED IN A FIXED ORDER - SUBTOTAL, TOTAL
010780* DISCOUNT, TAXABLE AMOUNT, VAT, GRAND TOTAL - THE ORDER FINANCE
010790* ASKED FOR IN THE 2003 CHANGE NOTED IN THE CHANGE LOG ABOVE.
010800     MOVE "SUBTOTAL" TO F-LABEL.
010810     MOVE NP-Q-GROSS-SUM TO F-AMOUNT.
010820     WRITE PRTLINE FROM H-FOOTER-LINE
010830         AFTER ADVANCING 2 LINES
010840             AT END-OF-PAGE PERFORM L9-HEADINGS.
010850     MOVE "TOTAL DISCOUNT" TO F-LABEL.
010860     MOVE NP-Q-DISCOUNT-SUM TO F-AMOUNT.
010870     WRITE PRTLINE FROM H-FOOTER-LINE
010880         AFTER ADVANCING 1 LINE.
010890     MOVE "TAXABLE AMOUNT" TO F-LABEL.
010900     MOVE NP-Q-TAXABLE-AMT TO F-AMOUNT.
010910     WRITE PRTLINE FROM H-FOOTER-LINE
010920         AFTER ADVANCING 1 LINE.
010930     MOVE "VAT (5%)" TO F-LABEL.
010940     MOVE NP-Q-VAT-AMT TO F-AMOUNT.
010950     WRITE PRTLINE FROM H-FOOTER-LINE
010960         AFTER ADVANCING 1 LINE.
010970     MOVE "GRAND TOTAL" TO F-LABEL.
010980     MOVE NP-Q-GRAND-TOTAL TO F-AMOUNT.
010990     WRITE PRTLINE FROM H-FOOTER-LINE
011000         AFTER ADVANCING 1 LINE.
011010     MOVE ZERO TO NP-Q-GROSS-SUM NP-Q-DISCOUNT-SUM
011020                  NP-Q-TAXABLE-AMT NP-Q-VAT-AMT
011030                  NP-Q-GRAND-TOTAL.
011040
011050* RUN FOOTER - PRINTED ONCE, AFTER THE LAST QUOTE'S FOOTER, WITH
011060* THE THREE RUN-LEVEL RECORD COUNTS AND THE GRAND TOTAL VALUE OF
011070* EVERY QUOTE IN THE RUN.
011080 L8-RUN-FOOTER.
011090     MOVE NP-RECORDS-READ TO R-RECORDS-READ.
011100     MOVE NP-LINES-ACCEPTED TO R-LINES-ACCEPTED.
011110     MOVE NP-LINES-REJECTED TO R-LINES-REJECTED.
011120     WRITE PRTLINE FROM H-RUN-COUNTS-LINE
011130         AFTER ADVANCING 3 LINES.
011140     MOVE "RUN GRAND TOTAL" TO F-LABEL.
011150     MOVE NP-RUN-GRAND-TOTAL TO F-AMOUNT.
011160     WRITE PRTLINE FROM H-FOOTER-LINE
011170         AFTER ADVANCING 1 LINE.
011180
011190* ONE PRINTED DETAIL LINE PER ACCEPTED QUOTATION LINE, IMMEDIATELY
011200* AFTER L4-WRITE-LINE HAS WRITTEN THE OUTPUT RECORD - THE PRINTED
011210* REPORT AND THE QUOTELIN-OUT FILE ALWAYS STAY IN STEP LINE FOR
011220* LINE.
011230 L9-PRINT-DETAIL.
011240     MOVE NP-RESOLVED-NAME TO D-PRODUCT-NAME.
011250     MOVE NP-RESOLVED-SIZE TO D-SIZE-LABEL.
011260     MOVE NP-REQ-QUANTITY TO D-QUANTITY.
011270     MOVE NP-RESOLVED-PRICE TO D-UNIT-PRICE.
011280     MOVE NP-LIN-LINE-GROSS TO D-LINE-GROSS.
011290     MOVE NP-LIN-DISCOUNT-AMT TO D-DISCOUNT-AMT.
011300     MOVE NP-LIN-LINE-NET TO D-LINE-NET.
011310     WRITE PRTLINE FROM H-DETAIL
011320         AFTER ADVANCING 1 LINE
011330             AT END-OF-PAGE PERFORM L9-HEADINGS.
011340
011350* PRINTED ONCE AT THE START OF EACH QUOTE - THE QUOTE-ID BANNER
011360* LINE FOLLOWED BY A FRESH SET OF COLUMN HEADINGS, SO A QUOTE
011370* THAT SPANS A PAGE BREAK NEVER LEAVES ITS DETAIL LINES WITHOUT
011380* HEADINGS ABOVE THEM.
011390 L9-PRINT-QUOTE-HEADER.
011400     MOVE NP-HOLD-QUOTE-ID TO H-QUOTE-ID-OUT.
011410     WRITE PRTLINE FROM H-QUOTE-HEADER-LINE
011420         AFTER ADVANCING 3 LINES
011430             AT END-OF-PAGE PERFORM L9-HEADINGS.
011440     WRITE PRTLINE FROM H-DETAIL-HEADING1
011450         AFTER ADVANCING 2 LINES.
011460
011470* NEW-PAGE HEADING - TITLE LINE, RULE, AND, IF A QUOTE IS ALREADY
011480* OPEN WHEN THE PAGE BREAK HITS MID-QUOTE, THE QUOTE BANNER AND
011490* COLUMN HEADINGS REPEATED SO THE CONTINUATION PAGE IS SELF-
011500* CONTAINED.
011510 L9-HEADINGS.
011520     ADD 1 TO NP-PAGE-COUNT.
011530     MOVE NP-PAGE-COUNT TO H-PAGENUM.
011540     WRITE PRTLINE FROM H-TITLELINE
011550         AFTER ADVANCING PAGE.
011560     WRITE PRTLINE FROM H-RULED-LINE
011570         AFTER ADVANCING 1 LINE.
011580     IF NP-HOLD-QUOTE-ID NOT = SPACES
011590         MOVE NP-HOLD-QUOTE-ID TO H-QUOTE-ID-OUT
011600         WRITE PRTLINE FROM H-QUOTE-HEADER-LINE
011610             AFTER ADVANCING 2 LINES
011620         WRITE PRTLINE FROM H-DETAIL-HEADING1
011630             AFTER ADVANCING 2 LINES
011640     END-IF.
