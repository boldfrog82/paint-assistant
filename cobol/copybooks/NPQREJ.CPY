000100******************************************************************
000200* NPQREJ - QUOTATION REQUEST REJECT RECORD
000300* NATIONAL PAINTS - SALES SUPPORT SYSTEMS
000400*
000500* ONE RECORD PER REQUEST LINE FAILING EDIT.  THE COUNTER DESK
000600* PRINTS THIS FILE AND KEYS CORRECTIONS BACK IN THE NEXT RUN.
000700******************************************************************
000800*
000900* CHANGE LOG
001000*   1990-06-05  RTB  1330  ORIGINAL LAYOUT.
001100*   2001-03-09  DKS  2114  WIDENED NP-REJ-MESSAGE FROM 30 TO 40
001200*                          BYTES SO THE CODE-SEARCH SUGGESTION
001300*                          TEXT WOULD FIT.
001400*
001500 01  NP-REJECT-RECORD.
001600     05  NP-REJ-QUOTE-ID         PIC X(06).
001700     05  NP-REJ-PRODUCT-CODE     PIC X(08).
001800     05  NP-REJ-SIZE-LABEL       PIC X(20).
001900     05  NP-REJ-QUANTITY         PIC S9(05)V99.
002000     05  NP-REJ-DISCOUNT-PCT     PIC S9(03)V99.
002100*    OK NEVER APPEARS HERE - RETAINED SO 88-LEVELS MATCH NPQLIN.
002200     05  NP-REJ-STATUS           PIC X(02).
002300        88  NP-REJ-BAD-QTY       VALUE "IQ".
002400        88  NP-REJ-BAD-DISCOUNT  VALUE "ID".
002500        88  NP-REJ-NO-CODE       VALUE "NC".
002600        88  NP-REJ-NO-SIZE       VALUE "NS".
002700     05  NP-REJ-MESSAGE          PIC X(40).
002800     05  FILLER                  PIC X(02).
