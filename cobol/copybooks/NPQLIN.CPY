000100******************************************************************
000200* NPQLIN - ACCEPTED QUOTATION LINE OUTPUT RECORD
000300* NATIONAL PAINTS - SALES SUPPORT SYSTEMS
000400*
000500* ONE RECORD WRITTEN PER REQUEST LINE THAT PASSES EDIT.  CARRIES
000600* THE RESOLVED PRODUCT NAME AND UNIT PRICE PLUS THE COMPUTED
000700* GROSS/DISCOUNT/NET AMOUNTS SO DOWNSTREAM INVOICING DOES NOT
000800* NEED TO REREAD THE CATALOG.
000900******************************************************************
001000*
001100* CHANGE LOG
001200*   1990-06-05  RTB  1330  ORIGINAL LAYOUT.
001300*   1996-08-22  HKM  1802  ADDED NP-LIN-STATUS SO A/R CAN CONFIRM
001400*                          A LINE CAME OFF THE ACCEPTED FILE.
001500*
001600 01  NP-QUOTE-LINE.
001700     05  NP-LIN-QUOTE-ID         PIC X(06).
001800     05  NP-LIN-PRODUCT-CODE     PIC X(08).
001900     05  NP-LIN-PRODUCT-NAME     PIC X(40).
002000     05  NP-LIN-SIZE-LABEL       PIC X(20).
002100     05  NP-LIN-QUANTITY         PIC S9(05)V99.
002200     05  NP-LIN-UNIT-PRICE       PIC S9(05)V99.
002300     05  NP-LIN-DISCOUNT-PCT     PIC S9(03)V99.
002400     05  NP-LIN-LINE-GROSS       PIC S9(07)V99.
002500     05  NP-LIN-DISCOUNT-AMT     PIC S9(07)V99.
002600     05  NP-LIN-LINE-NET         PIC S9(07)V99.
002700*    ALWAYS "OK" ON THIS FILE - REJECTS GO TO NPQREJ - CARRIED SO
002800*    A/R'S COPY-BOOK MATCHES THE REJECT LAYOUT FIELD FOR FIELD.
002900     05  NP-LIN-STATUS           PIC X(02).
003000     05  FILLER                  PIC X(08).
