000100******************************************************************
000200* NPCATLOG - PRICE CATALOG MASTER RECORD LAYOUT
000300* NATIONAL PAINTS - SALES SUPPORT SYSTEMS
000400*
000500* ONE RECORD PER PRODUCT CODE X PACK-SIZE TIER (VARIANT-BEARING
000600* PRODUCTS CARRY ONE RECORD PER VARIANT X SIZE COMBINATION - THE
000700* FLATTENING IS DONE BY THE EXTRACT JOB THAT BUILDS THIS FILE
000800* FROM THE CATALOG MAINTENANCE SYSTEM, NOT BY THE PROGRAMS THAT
000900* READ IT).  RECORDS ARE CARRIED IN CATALOG SEQUENCE - THE ORDER
001000* PRODUCTS/SIZES ARE OFFERED IN QUOTATIONS AND PRICE LISTS.
001100******************************************************************
001200*
001300* CHANGE LOG
001400*   1989-04-11  RTB  1287  ORIGINAL LAYOUT.
001500*   1991-09-03  RTB  1401  ADDED SUBCAT-NAME - CATALOG SPLIT INTO
001600*                          CATEGORY / SUBCATEGORY FOR THE PRICE
001700*                          BOOK REPRINT.
001800*   1994-02-17  HKM  1618  ADDED VARIANT-NAME FOR COLOUR-KEYED
001900*                          LINES (GLOSS/EMULSION RANGES).
002000*   1998-11-30  HKM  1955  Y2K - NO DATE FIELDS ON THIS RECORD,
002100*                          REVIEWED AND SIGNED OFF, NO CHANGE.
002200*
002300 01  NP-CATALOG-RECORD.
002400*    CATEGORY / SUBCATEGORY - PRICE BOOK SECTION HEADINGS
002500     05  NP-CAT-NAME             PIC X(30).
002600     05  NP-SUBCAT-NAME          PIC X(30).
002700*    PRODUCT CODE - KEYED UPPER-CASE, E.G. A119
002800     05  NP-PRODUCT-CODE         PIC X(08).
002900     05  NP-PRODUCT-NAME         PIC X(40).
003000*    VARIANT-NAME IS SPACES WHEN THE PRODUCT HAS NO COLOUR/GRADE
003100*    VARIANTS - SEE NPQBAT L2-LOAD-CATALOG FOR THE COMBINED-LABEL
003200*    RULE.
003300     05  NP-VARIANT-NAME         PIC X(15).
003400     05  NP-SIZE-LABEL           PIC X(20).
003500     05  NP-UNIT-PRICE           PIC S9(05)V99.
003600     05  FILLER                  PIC X(10).
