000100******************************************************************
000200* NPWSDATE - RUN-DATE WORK AREA
000300* NATIONAL PAINTS - SALES SUPPORT SYSTEMS
000400* COMMON DATE-STAMP BLOCK COPIED INTO EVERY BATCH PROGRAM'S
000500* WORKING-STORAGE SO REPORT TITLE LINES ALL PULL THE RUN DATE
000600* THE SAME WAY.
000700******************************************************************
000800*
000900* CHANGE LOG
001000*   1988-01-20  RTB  1102  ORIGINAL.
001100*
001200 01  NP-WS-RUN-DATE.
001300     05  NP-WS-RUN-YEAR          PIC 9(04).
001400     05  NP-WS-RUN-MONTH         PIC 9(02).
001500     05  NP-WS-RUN-DAY           PIC 9(02).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
