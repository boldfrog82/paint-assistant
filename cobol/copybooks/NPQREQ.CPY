000100******************************************************************
000200* NPQREQ - QUOTATION REQUEST RECORD LAYOUT
000300* NATIONAL PAINTS - SALES SUPPORT SYSTEMS
000400*
000500* ONE RECORD PER REQUESTED QUOTATION LINE.  INPUT IS ASSUMED
000600* SORTED ASCENDING ON NP-REQ-QUOTE-ID - THE COUNTER SALES DESK
000700* KEYS REQUESTS IN QUOTE ORDER AND THE EXTRACT PRESERVES IT.
000800******************************************************************
000900*
001000* CHANGE LOG
001100*   1990-06-05  RTB  1330  ORIGINAL LAYOUT.
001200*   1998-12-14  HKM  1958  Y2K - NO DATE FIELDS, REVIEWED, NO
001300*                          CHANGE REQUIRED.
001400*
001500 01  NP-QUOTE-REQUEST.
001600     05  NP-REQ-QUOTE-ID         PIC X(06).
001700     05  NP-REQ-PRODUCT-CODE     PIC X(08).
001800     05  NP-REQ-SIZE-LABEL       PIC X(20).
001900     05  NP-REQ-QUANTITY         PIC S9(05)V99.
002000     05  NP-REQ-DISCOUNT-PCT     PIC S9(03)V99.
002100     05  FILLER                  PIC X(04).
