000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NPQVAL.
000120 AUTHOR. R T BRENNAN.
000130 INSTALLATION. NATIONAL PAINTS DATA PROCESSING - DUBAI.
000140 DATE-WRITTEN. 06/12/1990.
000150 DATE-COMPILED.
000160 SECURITY. NATIONAL PAINTS INTERNAL USE ONLY.
000170******************************************************************
000180* NPQVAL - PRICE CATALOG PRODUCT-CODE VALIDATION
000190*
000200* READS THE PRICE CATALOG EXTRACT AND CHECKS THAT NO PRODUCT
000210* CODE IS CARRIED ON MORE THAN ONE CATALOG RECORD (BLANK CODES
000220* ARE IGNORED - THOSE ARE CATEGORY-HEADING RECORDS).  PRINTS A
000230* CONTROL LISTING OF THE TOTAL PRODUCT COUNT AND ANY DUPLICATE
000240* CODES FOUND, AND RETURNS 0 IF CLEAN, 1 IF DUPLICATES EXIST SO
000250* THE OVERNIGHT JOB STREAM CAN FLAG THE CATALOG REBUILD.
000260*
000270* RUN THIS BEFORE NPQBAT ANY TIME THE CATALOG EXTRACT CHANGES -
000280* NPQBAT DOES NOT RE-CHECK FOR DUPLICATES ITSELF, IT JUST TAKES
000290* THE FIRST MATCHING ROW IT REACHES IN THE TABLE, SO A DUPLICATE
000300* THAT SLIPS THROUGH HERE CAN QUOTE THE WRONG PRICE DOWNSTREAM
000310* WITHOUT ANY ERROR BEING RAISED.
000320*
000330* THIS PROGRAM ONLY VALIDATES THE CODE COLUMN.  IT DOES NOT CHECK
000340* PRICES, SIZE LABELS OR PRODUCT NAMES FOR SENSE - THOSE ARE A
000350* BUYER SIGN-OFF MATTER, NOT A DATA PROCESSING ONE.
000360*
000370* GENERAL NOTES FOR WHOEVER PICKS THIS UP NEXT -
000380*
000390*   - "DUPLICATE" MEANS THE SAME NORMALIZED CODE ON TWO OR MORE
000400*     RECORDS, NOT TWO IDENTICAL RECORDS BYTE FOR BYTE - A
000410*     DUPLICATE ROW CAN CARRY A DIFFERENT PRICE OR NAME, WHICH IS
000420*     EXACTLY WHY IT IS DANGEROUS AND WORTH FLAGGING.
000430*   - THE TABLE IS BUILT FRESH EVERY RUN FROM WHATEVER THE CATALOG
000440*     EXTRACT CONTAINS THAT NIGHT - NOTHING IS CARRIED OVER FROM A
000450*     PRIOR RUN, SO THERE IS NO "NEW DUPLICATE SINCE LAST TIME"
000460*     DISTINCTION IN THE LISTING.
000470*   - THIS PROGRAM NEVER TOUCHES THE CATALOG EXTRACT - READ-ONLY,
000480*     REPORT-ONLY.  FIXING A DUPLICATE MEANS CORRECTING
000490*     THE UPSTREAM CATALOG MAINTENANCE AND RE-RUNNING THE EXTRACT,
000500*     NOT ANYTHING THIS PROGRAM CAN DO FOR ITSELF.
000510******************************************************************
000520* CHANGE LOG
000530*   1990-06-12  RTB  1330  ORIGINAL PROGRAM - REPLACES THE MANUAL
000540*                          SPOT-CHECK OF THE PRINTED PRICE BOOK.
000550*   1991-09-05  RTB  1401  CARRY CATEGORY/SUBCATEGORY SPLIT - NO
000560*                          LOGIC CHANGE, LAYOUT ONLY.
000570*   1993-03-22  HKM  1560  RAISED TABLE SIZE FROM 500 TO 2000
000580*                          ENTRIES - GLOSS RANGE VARIANT EXPANSION
000590*                          BLEW THE OLD LIMIT.
000600*   1994-06-01  HKM  1618  LISTING NOW PRINTS ON THE SAME 132-BYTE
000610*                          FORM AS THE OTHER OVERNIGHT REPORTS -
000620*                          WAS PREVIOUSLY AN 80-BYTE DISPLAY ONLY.
000630*   1995-07-14  HKM  1710  ADDED RETURN-CODE SO THE JCL CAN TEST
000640*                          FOR A CLEAN RUN INSTEAD OF SOMEONE
000650*                          READING THE LISTING BY EYE.
000660*   1997-02-11  HKM  1877  PAGE HEADINGS NOW REPEAT ON EVERY PAGE
000670*                          OF THE DUPLICATE LISTING - A LONG RUN
000680*                          OF DUPLICATES USED TO SCROLL OFF THE
000690*                          FIRST PAGE'S HEADINGS ENTIRELY.
000700*   1998-10-02  HKM  1949  Y2K REVIEW - NO DATE ARITHMETIC ON
000710*                          THIS PROGRAM, SIGNED OFF, NO CHANGE.
000720*   2001-03-09  DKS  2114  DUPLICATE LISTING NOW SHOWS THE ALPHA
000730*                          PREFIX SEPARATE FROM THE NUMBER - AUDIT
000740*                          ASKED FOR IT WHEN CHASING A BAD BATCH
000750*                          OF "A" CODES.
000760*
000770* NOTE - THIS PROGRAM AND NPQBAT SHARE NO COPY MEMBERS OF THEIR
000780* OWN WORKING-STORAGE (ONLY THE CATALOG RECORD LAYOUT AND THE RUN-
000790* DATE COPYBOOK ARE COMMON) SO A FIELD RENAMED HERE HAS NO EFFECT
000800* ON NPQBAT AND VICE VERSA.
000810******************************************************************
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM.
000860* NO OTHER UPSI SWITCHES OR CLASS CONDITIONS NEEDED - THIS PROGRAM
000870* HAS NO OPERATOR OPTIONS, IT ALWAYS RUNS THE SAME CHECK.
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900* THE SAME CATALOG EXTRACT NPQBAT LOADS - READ HERE ONCE, TOP TO
000910* BOTTOM, WITH NO KEY, SAME AS NPQBAT'S OWN CATALOG READ.
000920     SELECT CATALOG-IN ASSIGN TO "CATALOG"
000930         ORGANIZATION IS SEQUENTIAL
000940         FILE STATUS IS NP-CAT-STATUS.
000950* CONTROL LISTING - PRODUCT COUNT, ANY DUPLICATE CODES, AND THE
000960* RETURN CODE THE JCL WILL TEST.  KEPT SEPARATE FROM NPQBAT'S OWN
000970* QUOTATION REPORT SO A LONG DUPLICATE LIST NEVER PAGES THROUGH
000980* SOMEONE ELSE'S QUOTATIONS.
000990     SELECT PRTOUT ASSIGN TO "VALRPT"
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS IS NP-PRT-STATUS.
001020
001030 DATA DIVISION.
001040 FILE SECTION.
001050* NPCATLOG IS THE SAME CATALOG COPYBOOK NPQBAT USES - SEE THAT
001060* MEMBER FOR THE FULL FIELD LIST.  THIS PROGRAM ONLY EVER LOOKS AT
001070* NP-PRODUCT-CODE OFF IT.
001080 FD  CATALOG-IN
001090     LABEL RECORDS ARE STANDARD.
001100     COPY NPCATLOG.
001110
001120 FD  PRTOUT
001130     LABEL RECORDS ARE OMITTED
001140     RECORD CONTAINS 132 CHARACTERS
001150     DATA RECORD IS PRTLINE
001160     LINAGE IS 60 WITH FOOTING AT 56.
001170 01  PRTLINE                     PIC X(132).
001180
001190 WORKING-STORAGE SECTION.
001200* NPWSDATE GIVES US THE RUN DATE BROKEN INTO NP-WS-RUN-MONTH/DAY/
001210* YEAR FOR THE LISTING TITLE - SAME COPYBOOK NPQBAT USES.
001220 COPY NPWSDATE.
001230
001240* ONLY TWO FILES ON THIS PROGRAM SO ONLY TWO STATUS BYTES - BOTH
001250* ARE ONLY EVER TESTED FOR THE NORMAL "00" / END-OF-FILE CASE, NOT
001260* FOR HARD I/O ERRORS, THE SAME AS EVERY OTHER PROGRAM ON THIS
001270* SYSTEM.
001280 01  NP-FILE-STATUSES.
001290     05  NP-CAT-STATUS        PIC X(02) VALUE "00".
001300     05  NP-PRT-STATUS        PIC X(02) VALUE "00".
001310     05  FILLER                  PIC X(04) VALUE SPACES.
001320
001330* ONE SWITCH, ONE JOB - NP-EOF-SW DRIVES THE L1-MAINLINE READ
001340* LOOP AND NOTHING ELSE.
001350 01  NP-SWITCHES.
001360     05  NP-EOF-SW            PIC X(01) VALUE "N".
001370         88  NP-EOF                      VALUE "Y".
001380     05  FILLER                  PIC X(02) VALUE SPACES.
001390
001400* LONE LOOKUP SWITCH FOR L3-FIND-OR-ADD-CODE - GIVEN ITS OWN 77
001410* RATHER THAN A SLOT IN NP-SWITCHES SINCE NOTHING ELSE USES IT.
001420 77  NP-FOUND-SW              PIC X(01) VALUE "N".
001430     88  NP-FOUND                        VALUE "Y".
001440
001450* NP-TOTAL-PRODUCTS COUNTS EVERY CATALOG RECORD READ WITH A NON-
001460* BLANK CODE.  NP-TABLE-COUNT IS HOW MANY DISTINCT CODES THE TABLE
001470* BELOW IS ACTUALLY HOLDING, WHICH DRIVES THE SCAN LIMIT IN BOTH
001480* L3-FIND-OR-ADD-CODE AND L4-LIST-DUPLICATES.  NP-DUP-CODE-COUNT
001490* IS RESET AND RECOMPUTED FROM SCRATCH IN L4-LIST-DUPLICATES EACH
001500* RUN, NOT ACCUMULATED DURING THE READ PASS.  ALL THREE ARE COMP,
001510* THE SAME AS EVERY COUNTER AND SUBSCRIPT ON THIS PROGRAM.
001520 01  NP-COUNTERS.
001530     05  NP-TOTAL-PRODUCTS    PIC 9(07) COMP VALUE ZERO.
001540     05  NP-TABLE-COUNT       PIC 9(05) COMP VALUE ZERO.
001550     05  NP-DUP-CODE-COUNT    PIC 9(05) COMP VALUE ZERO.
001560     05  FILLER                  PIC X(02) VALUE SPACES.
001570
001580* PAGE COUNTER FOR L6-HEADINGS - STANDS ALONE, NOT PART OF THE
001590* RUN-TALLY GROUP ABOVE.
001600 77  NP-PAGE-COUNT            PIC 9(02) COMP VALUE ZERO.
001610
001620* NP-NORM-CODE HOLDS THE UPPER-CASED CODE BEING TALLIED OR
001630* REPORTED.  NP-CODE-ALT SPLITS THE SAME BYTES INTO THE ALPHA
001640* PREFIX AND NUMERIC DIGITS SO L4-LIST-DUPLICATES CAN PRINT THEM
001650* IN TWO SEPARATE COLUMNS THE WAY AUDIT ASKED FOR IN 2001.
001660 01  NP-NORM-CODE             PIC X(08).
001670 01  NP-CODE-ALT REDEFINES NP-NORM-CODE.
001680     05  NP-CODE-PREFIX       PIC X(01).
001690     05  NP-CODE-DIGITS       PIC X(07).
001700
001710* PRODUCT-CODE TALLY TABLE - ONE ENTRY PER DISTINCT NORMALIZED
001720* CODE SEEN SO FAR THIS RUN.  2000 ENTRIES IS COMFORTABLY ABOVE
001730* THE CURRENT CATALOG SIZE (SEE THE 1993 CHANGE-LOG ENTRY) WITH
001740* ROOM LEFT FOR FURTHER RANGE EXPANSION BEFORE THE LIMIT NEEDS
001750* RAISING AGAIN.
001760 01  NP-CODE-TABLE.
001770     05  NP-CODE-ENTRY OCCURS 2000 TIMES
001780             INDEXED BY NP-CODE-IDX.
001790*           THE NORMALIZED CODE ITSELF.
001800         10  NP-TBL-CODE         PIC X(08).
001810*           HOW MANY CATALOG RECORDS HAVE CARRIED THIS CODE SO
001820*           FAR - ANYTHING OVER 1 AT THE END OF THE RUN IS A
001830*           DUPLICATE.
001840         10  NP-TBL-COUNT        PIC 9(05) COMP.
001850         10  FILLER              PIC X(02).
001860* RAW-BYTE ALTERNATE VIEW OF THE WHOLE TABLE, KEPT FROM THE OLD
001870* CICS TABLE-DUMP TRANSACTION THAT USED TO LET SUPPORT DISPLAY
001880* THE TABLE MID-RUN - NOT DRIVEN FROM THIS BATCH PROGRAM.
001890 01  NP-CODE-TABLE-DUMP REDEFINES NP-CODE-TABLE
001900             PIC X(28000).
001910
001920* STANDARD REPORT TITLE LINE - RUN DATE, PROGRAM TITLE, PAGE
001930* NUMBER, THE SAME LAYOUT PATTERN AS EVERY OTHER PRINTED HEADING
001940* ON THIS SYSTEM.  H-TITLELINE-ALT IS THE FLAT 132-BYTE VIEW USED
001950* FOR THE ONE-TIME DISPLAY TO THE JOB LOG IN L1-INIT.
001960 01  H-TITLELINE.
001970     05  FILLER                  PIC X(06) VALUE "DATE: ".
001980     05  H-MONTH                 PIC 99.
001990     05  FILLER                  PIC X     VALUE "/".
002000     05  H-DAY                   PIC 99.
002010     05  FILLER                  PIC X     VALUE "/".
002020     05  H-YEAR                  PIC 9999.
002030     05  FILLER                  PIC X(30) VALUE SPACES.
002040     05  FILLER                  PIC X(29)
002050             VALUE "NATIONAL PAINTS - PRICE CODE".
002060     05  FILLER                  PIC X(12)
002070             VALUE " VALIDATION".
002080     05  FILLER                  PIC X(31) VALUE SPACES.
002090     05  FILLER                  PIC X(06) VALUE "PAGE: ".
002100     05  H-PAGENUM               PIC Z9.
002110     05  FILLER                  PIC X(06) VALUE SPACES.
002120 01  H-TITLELINE-ALT REDEFINES H-TITLELINE
002130             PIC X(132).
002140
002150* COLUMN HEADINGS FOR THE DUPLICATE-CODE DETAIL LIST - TWO LINES
002160* THE SAME WAY THE PRICED QUOTATION REPORT ON NPQBAT SPLITS ITS
002170* HEADINGS, TOP LABEL ON ONE LINE AND THE REST OF THE CAPTION
002180* UNDERNEATH.
002190 01  H-HEADING1.
002200     05  FILLER                  PIC X(08) VALUE "PRODUCT".
002210     05  FILLER                  PIC X(10) VALUE SPACES.
002220     05  FILLER                  PIC X(06) VALUE "TIMES".
002230     05  FILLER                  PIC X(108) VALUE SPACES.
002240 01  H-HEADING2.
002250     05  FILLER                  PIC X(04) VALUE "CODE".
002260     05  FILLER                  PIC X(14) VALUE SPACES.
002270     05  FILLER                  PIC X(05) VALUE "SEEN".
002280     05  FILLER                  PIC X(109) VALUE SPACES.
002290
002300* ONE PRINTED LINE PER DUPLICATE CODE FOUND - PREFIX AND DIGITS
002310* SHOWN SEPARATELY PER THE 2001 AUDIT REQUEST (SEE CHANGE LOG),
002320* PLUS THE TIMES-SEEN COUNT SO THE OPERATOR CAN TELL AT A GLANCE
002330* WHETHER IT IS TWO STRAY RECORDS OR A WHOLESALE RE-KEY.
002340 01  H-DUP-DETAIL.
002350     05  D-CODE-PREFIX           PIC X(01).
002360     05  FILLER                  PIC X(01) VALUE SPACES.
002370     05  D-CODE-DIGITS           PIC X(07).
002380     05  FILLER                  PIC X(09) VALUE SPACES.
002390     05  D-TIMES-SEEN            PIC ZZ9.
002400     05  FILLER                  PIC X(111) VALUE SPACES.
002410
002420* PRINTED IN PLACE OF ANY DETAIL LINES WHEN THE RUN CAME BACK
002430* CLEAN - A BLANK LISTING WOULD LEAVE THE OPERATOR WONDERING IF
002440* THE PROGRAM ACTUALLY RAN.
002450 01  H-NO-DUPS-LINE.
002460     05  FILLER                  PIC X(38)
002470             VALUE "NO DUPLICATE PRODUCT CODES FOUND".
002480     05  FILLER                  PIC X(94) VALUE SPACES.
002490
002500* RUN FOOTER - TOTAL PRODUCT RECORDS READ, FOR RECONCILING AGAINST
002510* WHATEVER COUNT THE EXTRACT JOB ITSELF REPORTED.
002520 01  H-TOTAL-LINE.
002530     05  FILLER                  PIC X(22)
002540             VALUE "TOTAL PRODUCT RECORDS:".
002550     05  FILLER                  PIC X(01) VALUE SPACES.
002560     05  T-TOTAL-PRODUCTS        PIC ZZZ,ZZ9.
002570     05  FILLER                  PIC X(102) VALUE SPACES.
002580
002590* HOW MANY DISTINCT CODES CAME BACK DUPLICATED THIS RUN - ZERO
002600* MEANS THE CATALOG IS CLEAN.
002610 01  H-DUP-COUNT-LINE.
002620     05  FILLER                  PIC X(24)
002630             VALUE "DUPLICATE CODES FOUND: ".
002640     05  T-DUP-COUNT             PIC ZZ9.
002650     05  FILLER                  PIC X(105) VALUE SPACES.
002660
002670* THE ONE LINE THAT MATTERS TO THE JOB STREAM - 0 CLEAN, 1 NOT -
002680* PRINTED LAST SO IT IS THE LAST THING ANYONE SCANNING THE LISTING
002690* SEES, EVEN THOUGH THE JCL TESTS RETURN-CODE DIRECTLY AND NEVER
002700* ACTUALLY READS THIS LINE.
002710 01  H-STATUS-LINE.
002720     05  FILLER                  PIC X(15) VALUE "RETURN CODE = ".
002730     05  T-RETURN-CODE           PIC 9.
002740     05  FILLER                  PIC X(116) VALUE SPACES.
002750
002760 PROCEDURE DIVISION.
002770* OPEN, READ THE WHOLE CATALOG TALLYING CODES AS IT GOES, PRINT
002780* THE DUPLICATE LISTING AND FOOTER, SET THE RETURN CODE, CLOSE.
002790* ONE PASS OF THE CATALOG, NO SORT, NO SECOND FILE INVOLVED.
002800 L0-MAIN.
002810     PERFORM L1-INIT.
002820     PERFORM L1-MAINLINE
002830         UNTIL NP-EOF.
002840     PERFORM L1-CLOSING.
002850     STOP RUN.
002860
002870* OPENS BOTH FILES, PRIMES THE TITLE LINE FROM TODAY'S DATE, AND
002880* READS THE FIRST CATALOG RECORD SO L1-MAINLINE'S UNTIL TEST HAS
002890* SOMETHING TO CHECK BEFORE THE LOOP BODY EVER RUNS.
002900 L1-INIT.
002910     ACCEPT NP-WS-RUN-DATE FROM DATE YYYYMMDD.
002920     MOVE NP-WS-RUN-MONTH TO H-MONTH.
002930     MOVE NP-WS-RUN-DAY TO H-DAY.
002940     MOVE NP-WS-RUN-YEAR TO H-YEAR.
002950     OPEN INPUT CATALOG-IN.
002960     OPEN OUTPUT PRTOUT.
002970     DISPLAY H-TITLELINE-ALT.
002980     PERFORM L6-HEADINGS.
002990     PERFORM L2-READ-CATALOG.
003000
003010* TALLY THE RECORD JUST READ, THEN READ THE NEXT ONE - THE READ-
003020* AHEAD PATTERN, SAME AS NPQBAT'S OWN MAIN LOOPS.
003030 L1-MAINLINE.
003040     PERFORM L3-TALLY-CODE.
003050     PERFORM L2-READ-CATALOG.
003060
003070* PRINT THE DUPLICATE LIST, THE TWO FOOTER COUNTS, SET AND SHOW
003080* THE RETURN CODE, THEN CLOSE BOTH FILES.
003090 L1-CLOSING.
003100     PERFORM L4-LIST-DUPLICATES.
003110     MOVE NP-TOTAL-PRODUCTS TO T-TOTAL-PRODUCTS.
003120     WRITE PRTLINE FROM H-TOTAL-LINE
003130         AFTER ADVANCING 3 LINES.
003140     MOVE NP-DUP-CODE-COUNT TO T-DUP-COUNT.
003150     WRITE PRTLINE FROM H-DUP-COUNT-LINE
003160         AFTER ADVANCING 1 LINE.
003170     PERFORM L5-SET-RETURN-CODE.
003180     MOVE RETURN-CODE TO T-RETURN-CODE.
003190     WRITE PRTLINE FROM H-STATUS-LINE
003200         AFTER ADVANCING 1 LINE.
003210     CLOSE CATALOG-IN
003220           PRTOUT.
003230
003240* NO KEY ON THIS FILE, READ STRAIGHT THROUGH TOP TO BOTTOM - EVERY
003250* RECORD COUNTS TOWARD NP-TOTAL-PRODUCTS REGARDLESS OF WHETHER ITS
003260* CODE IS BLANK, SINCE THE COUNT IS OF RECORDS, NOT OF PRODUCTS
003270* WITH A CODE.
003280 L2-READ-CATALOG.
003290     READ CATALOG-IN
003300         AT END
003310             MOVE "Y" TO NP-EOF-SW
003320         NOT AT END
003330             ADD 1 TO NP-TOTAL-PRODUCTS
003340     END-READ.
003350
003360* A BLANK PRODUCT-CODE MARKS A CATEGORY/SUBCATEGORY HEADING
003370* RECORD, NOT A PRODUCT - IGNORE IT PER THE DUPLICATE-CODE RULE.
003380 L3-TALLY-CODE.
003390     MOVE NP-PRODUCT-CODE TO NP-NORM-CODE.
003400     PERFORM L9-UPPERCASE-CODE.
003410     IF NP-NORM-CODE NOT = SPACES
003420         PERFORM L3-FIND-OR-ADD-CODE THRU L3-FIND-OR-ADD-EXIT
003430     END-IF.
003440
003450* SEQUENTIAL SEARCH OF THE TABLE BUILT SO FAR - THE SAME TRADE-OFF
003460* AS NPQBAT'S CATALOG LOOKUP, A STRAIGHT SCAN OVER A BINARY SEARCH
003470* IS USED HERE, SINCE THE TABLE IS UNSORTED AND GROWS ONE ENTRY AT
003480* A TIME AS NEW CODES TURN UP.  IF THE CODE IS ALREADY IN THE
003490* TABLE ITS COUNT IS
003500* BUMPED; OTHERWISE A NEW ENTRY IS ADDED AT THE END WITH A COUNT
003510* OF 1.
003520 L3-FIND-OR-ADD-CODE.
003530     MOVE "N" TO NP-FOUND-SW.
003540     SET NP-CODE-IDX TO 1.
003550 L3-FIND-LOOP.
003560     IF NP-CODE-IDX > NP-TABLE-COUNT
003570         GO TO L3-ADD-NEW-CODE.
003580     IF NP-TBL-CODE(NP-CODE-IDX) = NP-NORM-CODE
003590         SET NP-FOUND TO TRUE
003600         ADD 1 TO NP-TBL-COUNT(NP-CODE-IDX)
003610         GO TO L3-FIND-OR-ADD-EXIT.
003620     SET NP-CODE-IDX UP BY 1.
003630     GO TO L3-FIND-LOOP.
003640 L3-ADD-NEW-CODE.
003650     ADD 1 TO NP-TABLE-COUNT.
003660     SET NP-CODE-IDX TO NP-TABLE-COUNT.
003670     MOVE NP-NORM-CODE TO NP-TBL-CODE(NP-CODE-IDX).
003680     MOVE 1 TO NP-TBL-COUNT(NP-CODE-IDX).
003690 L3-FIND-OR-ADD-EXIT.
003700     EXIT.
003710
003720* WALKS THE FINISHED TABLE ONE ENTRY AT A TIME - ANY ENTRY WITH A
003730* COUNT OVER 1 IS A DUPLICATE AND GETS ITS OWN PRINTED LINE, WITH
003740* PAGE-BREAK HANDLING SO A LONG RUN OF DUPLICATES REPEATS THE
003750* HEADINGS ON EVERY NEW PAGE (SEE THE 1997 CHANGE-LOG ENTRY).
003760 L4-LIST-DUPLICATES.
003770     MOVE ZERO TO NP-DUP-CODE-COUNT.
003780     SET NP-CODE-IDX TO 1.
003790 L4-SCAN-LOOP.
003800     IF NP-CODE-IDX > NP-TABLE-COUNT
003810         GO TO L4-SCAN-DONE.
003820     IF NP-TBL-COUNT(NP-CODE-IDX) > 1
003830         ADD 1 TO NP-DUP-CODE-COUNT
003840         MOVE NP-TBL-CODE(NP-CODE-IDX) TO NP-NORM-CODE
003850         MOVE NP-CODE-PREFIX TO D-CODE-PREFIX
003860         MOVE NP-CODE-DIGITS TO D-CODE-DIGITS
003870         MOVE NP-TBL-COUNT(NP-CODE-IDX) TO D-TIMES-SEEN
003880         WRITE PRTLINE FROM H-DUP-DETAIL
003890             AFTER ADVANCING 1 LINE
003900                 AT END-OF-PAGE
003910                     PERFORM L6-HEADINGS.
003920     SET NP-CODE-IDX UP BY 1.
003930     GO TO L4-SCAN-LOOP.
003940 L4-SCAN-DONE.
003950     IF NP-DUP-CODE-COUNT = ZERO
003960         WRITE PRTLINE FROM H-NO-DUPS-LINE
003970             AFTER ADVANCING 1 LINE
003980     END-IF.
003990
004000* RETURN-CODE IS A COBOL SPECIAL REGISTER, NOT A WORKING-STORAGE
004010* FIELD - SETTING IT HERE IS WHAT THE JCL STEP TESTS AFTER THIS
004020* PROGRAM RETURNS.
004030 L5-SET-RETURN-CODE.
004040     IF NP-DUP-CODE-COUNT = ZERO
004050         MOVE 0 TO RETURN-CODE
004060     ELSE
004070         MOVE 1 TO RETURN-CODE
004080     END-IF.
004090
004100* NEW-PAGE HEADING - TITLE LINE FOLLOWED BY THE TWO-LINE COLUMN
004110* CAPTION - CALLED BOTH FROM L1-INIT FOR PAGE ONE AND FROM
004120* L4-LIST-DUPLICATES' AT END-OF-PAGE CLAUSE FOR EVERY PAGE AFTER.
004130 L6-HEADINGS.
004140     ADD 1 TO NP-PAGE-COUNT.
004150     MOVE NP-PAGE-COUNT TO H-PAGENUM.
004160     WRITE PRTLINE FROM H-TITLELINE
004170         AFTER ADVANCING PAGE.
004180     WRITE PRTLINE FROM H-HEADING1
004190         AFTER ADVANCING 2 LINES.
004200     WRITE PRTLINE FROM H-HEADING2
004210         AFTER ADVANCING 1 LINE.
004220
004230* TRIM/UPPER-CASE NORMALIZATION FOR PRODUCT CODES - MATCHES THE
004240* RULE USED BY NPQBAT'S CATALOG LOOKUP SO A CODE COUNTS AS THE
004250* SAME PRODUCT NO MATTER HOW IT WAS KEYED ON THE EXTRACT.
004260 L9-UPPERCASE-CODE.
004270     INSPECT NP-NORM-CODE
004280         CONVERTING "abcdefghijklmnopqrstuvwxyz"
004290                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
